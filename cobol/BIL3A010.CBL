000100******************************************************************
000200* FECHA       : 14/05/1987                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                                *
000400* APLICACION  : BILLETERA ELECTRONICA                            *
000500* PROGRAMA    : BIL3A010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL EXTRACTO DE TRANSACCIONES ALIPAY Y         *
000800*             : ACUMULA DISTRIBUCIONES DE FRECUENCIA (ANIO, MES, *
000900*             : FRANJA HORARIA, DIRECCION, CONTRAPARTE, BANDA DE *
001000*             : MONTO, FORMA DE PAGO, CATEGORIA Y ESTADO) PARA   *
001100*             : PRODUCIR EL REPORTE ESTADISTICO DE CONTROL       *
001200* ARCHIVOS    : ALIPDIA  (PS ENTRADA EXTRACTO ALIPAY)             *
001300*             : ALIRPTE  (PS SALIDA REPORTE ESTADISTICO)         *
001400* ACCION (ES) : E=ESTADISTICA UNICA POR CORRIDA                  *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 20/05/1987                                       *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 14/05/1987 JALV 0003 VERSION ORIGINAL DEL REPORTE GENERICO DE  *
002100*                      FRECUENCIAS SOBRE EXTRACTO DE TARJETA     *
002200* 07/08/1990 JALV 0024 SE AGREGA LA BANDA "OTROS" PARA LAS       *
002300*                      DISTRIBUCIONES CON MUCHOS VALORES DISTINTOS*
002400* 22/02/1994 MRXC 0052 SE AGREGA DISTRIBUCION POR FRANJA HORARIA *
002500* 30/03/1995 PEDR 0057 SE ESTANDARIZA RUTINA DE APERTURA DE      *
002600*                      ARCHIVOS CON EL RESTO DE LA APLICACION    *
002700* 14/12/1998 PEDR 0069 REVISION Y2K - EL CAMPO DE FECHA YA VIAJA *
002800*                      EN FORMATO AAAA-MM-DD Y NO REQUIERE AJUSTE*
002900* 03/02/1999 PEDR 0070 CIERRE FORMAL DE LA REVISION Y2K          *
003000* 25/06/2014 EEDR 0098 SE ADAPTA EL REPORTE GENERICO DE          *
003100*                      FRECUENCIAS AL EXTRACTO DE LA BILLETERA   *
003200*                      ELECTRONICA ALIPAY; SE RENOMBRA A         *
003300*                      BIL3A010                                 *
003400* 02/07/2014 EEDR 0099 SE AGREGAN LAS NUEVE SECCIONES DEL        *
003500*                      REPORTE Y EL CORTE "OTROS" POR PORCENTAJE *
003600* 16/04/2016 PEDR 0107 SE AGREGAN LOS TOTALES DE CONTROL         *
003700*                      (LEIDOS E INVALIDOS) PEDIDOS POR          *
003800*                      CONTRALORIA AL FINAL DEL REPORTE           *
003900* 19/07/2018 EEDR 0134 SE AGREGA SALTO DE PAGINA (TOP-OF-FORM) *
004000*                      AL INICIO DE CADA UNA DE LAS NUEVE      *
004100*                      SECCIONES DEL REPORTE                   *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                     BIL3A010.
004500 AUTHOR.                         J. ALVARADO.
004600 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
004700 DATE-WRITTEN.                   05/14/87.
004800 DATE-COMPILED.                  07/19/18.
004900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ALIPAY-BILLS  ASSIGN TO ALIPDIA
005700            ORGANIZATION  IS SEQUENTIAL
005800            FILE STATUS   IS WKS-FS-ENTRADA.
005900     SELECT REPORTE-ALIPAY ASSIGN TO ALIRPTE
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS WKS-FS-SALIDA.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ALIPAY-BILLS.
006500     COPY BIL1ALP.
006600 FD  REPORTE-ALIPAY
006700     RECORD CONTAINS 132 CHARACTERS.
006800 01  REG-REPORTE-ALIPAY                  PIC X(132).
006900 WORKING-STORAGE SECTION.
007000     COPY BILFSE1.
007100 01  WKS-CAMPOS-DE-TRABAJO.
007200     05  WKS-PROGRAMA             PIC X(08) VALUE "BIL3A010".
007300     05  WKS-REG-LEIDOS           PIC 9(07) COMP VALUE ZEROS.
007400     05  WKS-REG-INVALIDOS        PIC 9(07) COMP VALUE ZEROS.
007500     05  WKS-FIN-ALIPAY           PIC X(01) VALUE 'N'.
007600         88  FIN-ALIPAY                     VALUE 'Y'.
007700     05  FILLER                   PIC X(06) VALUE SPACES.
007800******************************************************************
007900*      LINEA DE TRABAJO PARA ARMAR CADA RENGLON DEL REPORTE      *
008000******************************************************************
008100 01  WKS-LINEA-TRABAJO.
008200     05  WKS-LIN-TEXTO            PIC X(30) VALUE SPACES.
008300     05  FILLER                   PIC X(02) VALUE SPACES.
008400     05  WKS-LIN-VALOR            PIC X(13) VALUE SPACES.
008500     05  FILLER                   PIC X(02) VALUE SPACES.
008600     05  WKS-LIN-PCT              PIC X(07) VALUE SPACES.
008700     05  FILLER                   PIC X(78) VALUE SPACES.
008800******************************************************************
008900*         AREA DE TRABAJO PARA VALIDAR FECHA Y DERIVAR A-M-H      *
009000******************************************************************
009100 01  WKS-FECHA-VALIDA             PIC X(01) VALUE 'N'.
009200     88  WKS-FECHA-ES-VALIDA               VALUE 'Y'.
009300 01  WKS-FECHA-TRABAJO            PIC X(19).
009400 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
009500     05  WKS-F-ANIO               PIC 9(04).
009600     05  WKS-F-GUION-1            PIC X(01).
009700     05  WKS-F-MES                PIC 9(02).
009800     05  WKS-F-GUION-2            PIC X(01).
009900     05  WKS-F-DIA                PIC X(02).
010000     05  WKS-F-ESPACIO            PIC X(01).
010100     05  WKS-F-HORA               PIC 9(02).
010200     05  WKS-F-DOSPTO-1           PIC X(01).
010300     05  WKS-F-MINUTO             PIC X(02).
010400     05  WKS-F-DOSPTO-2           PIC X(01).
010500     05  WKS-F-SEGUNDO            PIC X(02).
010600 01  WKS-PERIODO-NUMERO           PIC 9(01) COMP VALUE ZERO.
010700******************************************************************
010800*          AREA DE TRABAJO PARA LIMPIAR Y VALIDAR EL MONTO        *
010900******************************************************************
011000 01  WKS-MONTO-VALIDO             PIC X(01) VALUE 'N'.
011100     88  WKS-MONTO-ES-VALIDO               VALUE 'Y'.
011200 01  WKS-MONTO-TRABAJO.
011300     05  WKS-MONTO-PARTE-1        PIC X(09).
011400     05  WKS-MONTO-PARTE-2        PIC X(09).
011500     05  WKS-MONTO-PARTE-3        PIC X(09).
011600 01  WKS-MONTO-SIN-COMAS          PIC X(12) VALUE SPACES.
011700 01  WKS-MONTO-SIGNO-TEXTO        PIC X(01) VALUE SPACE.
011800 01  WKS-MONTO-ENTERA             PIC X(09) VALUE SPACES.
011900 01  WKS-MONTO-ENTERA-JUST        PIC X(09) JUSTIFIED RIGHT
012000                                   VALUE SPACES.
012100 01  WKS-MONTO-DECIMAL            PIC X(02) VALUE SPACES.
012200 01  WKS-MONTO-ENTERA-NUM         PIC 9(09) VALUE ZEROS.
012300 01  WKS-MONTO-DECIMAL-NUM        PIC 9(02) VALUE ZEROS.
012400 01  WKS-MONTO-NUMERICO           PIC S9(07)V99 VALUE ZEROS.
012500 01  WKS-BANDA-NUMERO             PIC 9(01) COMP VALUE ZERO.
012600******************************************************************
012700*  ROTULOS FIJOS DE FRANJA HORARIA Y BANDA DE MONTO (TABLA       *
012800*  CARGADA POR REDEFINES DE UN BLOQUE DE FILLER INICIALIZADO)     *
012900******************************************************************
013000 01  WKS-PERIODOS-INIT.
013100     05  FILLER PIC X(30) VALUE "EARLY (0-6)                  ".
013200     05  FILLER PIC X(30) VALUE "MORNING (6-12)                ".
013300     05  FILLER PIC X(30) VALUE "AFTERNOON (12-18)             ".
013400     05  FILLER PIC X(30) VALUE "EVENING (18-24)               ".
013500 01  WKS-PERIODOS REDEFINES WKS-PERIODOS-INIT.
013600     05  WKS-PERIODO-TEXTO        PIC X(30) OCCURS 4 TIMES.
013700 01  WKS-BANDAS-INIT.
013800     05  FILLER PIC X(30) VALUE "0-50                          ".
013900     05  FILLER PIC X(30) VALUE "50-100                        ".
014000     05  FILLER PIC X(30) VALUE "100-300                       ".
014100     05  FILLER PIC X(30) VALUE "300-1000                      ".
014200     05  FILLER PIC X(30) VALUE "1000+                         ".
014300 01  WKS-BANDAS REDEFINES WKS-BANDAS-INIT.
014400     05  WKS-BANDA-TEXTO          PIC X(30) OCCURS 5 TIMES.
014500******************************************************************
014600*            TABLAS ACUMULADORAS DE LAS NUEVE DISTRIBUCIONES     *
014700******************************************************************
014800 01  WKS-TABLA-ANIO.
014900     05  WKS-ANIO-CANT            PIC 9(03) COMP VALUE ZEROS.
015000     05  WKS-ANIO-ENTRADA OCCURS 1 TO 40 TIMES
015100             DEPENDING ON WKS-ANIO-CANT
015200             INDEXED BY IX-ANIO.
015300         10  WKS-ANIO-VALOR       PIC 9(04).
015400         10  WKS-ANIO-CONTADOR    PIC 9(07) COMP.
015500 01  WKS-TOTAL-ANIO               PIC 9(07) COMP VALUE ZEROS.

015600 01  WKS-TABLA-MES.
015700     05  WKS-MES-CONTADOR PIC 9(07) COMP OCCURS 12 TIMES.
015800 01  WKS-TOTAL-MES                PIC 9(07) COMP VALUE ZEROS.

015900 01  WKS-TABLA-PERIODO.
016000     05  WKS-PERIODO-CONTADOR PIC 9(07) COMP OCCURS 4 TIMES.
016100 01  WKS-TOTAL-PERIODO            PIC 9(07) COMP VALUE ZEROS.

016200 01  WKS-TABLA-DIRECCION.
016300     05  WKS-DIR-CANT             PIC 9(03) COMP VALUE ZEROS.
016400     05  WKS-DIR-ENTRADA OCCURS 1 TO 10 TIMES
016500             DEPENDING ON WKS-DIR-CANT
016600             INDEXED BY IX-DIR.
016700         10  WKS-DIR-VALOR        PIC X(10).
016800         10  WKS-DIR-SUMA         PIC S9(09)V99.
016900 01  WKS-TOTAL-DIRECCION          PIC S9(09)V99 VALUE ZEROS.

017000 01  WKS-TABLA-CONTRAPARTE.
017100     05  WKS-CTP-CANT             PIC 9(03) COMP VALUE ZEROS.
017200     05  WKS-CTP-ENTRADA OCCURS 1 TO 300 TIMES
017300             DEPENDING ON WKS-CTP-CANT
017400             INDEXED BY IX-CTP.
017500         10  WKS-CTP-VALOR        PIC X(30).
017600         10  WKS-CTP-CONTADOR     PIC 9(07) COMP.
017700 01  WKS-TOTAL-CTP                PIC 9(07) COMP VALUE ZEROS.

017800 01  WKS-TABLA-BANDA.
017900     05  WKS-BANDA-CONTADOR PIC 9(07) COMP OCCURS 5 TIMES.
018000 01  WKS-BANDA-SIN-VALOR          PIC 9(07) COMP VALUE ZEROS.
018100 01  WKS-TOTAL-BANDA               PIC 9(07) COMP VALUE ZEROS.

018200 01  WKS-TABLA-METODO.
018300     05  WKS-MET-CANT             PIC 9(03) COMP VALUE ZEROS.
018400     05  WKS-MET-ENTRADA OCCURS 1 TO 40 TIMES
018500             DEPENDING ON WKS-MET-CANT
018600             INDEXED BY IX-MET.
018700         10  WKS-MET-VALOR        PIC X(20).
018800         10  WKS-MET-CONTADOR     PIC 9(07) COMP.
018900 01  WKS-TOTAL-MET                PIC 9(07) COMP VALUE ZEROS.

019000 01  WKS-TABLA-CATEGORIA.
019100     05  WKS-CAT-CANT             PIC 9(03) COMP VALUE ZEROS.
019200     05  WKS-CAT-ENTRADA OCCURS 1 TO 60 TIMES
019300             DEPENDING ON WKS-CAT-CANT
019400             INDEXED BY IX-CAT.
019500         10  WKS-CAT-VALOR        PIC X(20).
019600         10  WKS-CAT-CONTADOR     PIC 9(07) COMP.
019700 01  WKS-TOTAL-CAT                PIC 9(07) COMP VALUE ZEROS.

019800 01  WKS-TABLA-ESTADO.
019900     05  WKS-EST-CANT             PIC 9(03) COMP VALUE ZEROS.
020000     05  WKS-EST-ENTRADA OCCURS 1 TO 40 TIMES
020100             DEPENDING ON WKS-EST-CANT
020200             INDEXED BY IX-EST.
020300         10  WKS-EST-VALOR        PIC X(16).
020400         10  WKS-EST-CONTADOR     PIC 9(07) COMP.
020500 01  WKS-TOTAL-EST                PIC 9(07) COMP VALUE ZEROS.
020600******************************************************************
020700*          CAMPOS DE DEFECTO PARA CATEGORIA Y FORMA DE PAGO      *
020800******************************************************************
020900 01  WKS-CATEGORIA-ACTUAL         PIC X(20) VALUE SPACES.
021000 01  WKS-METODO-ACTUAL            PIC X(20) VALUE SPACES.
021100******************************************************************
021200*       INDICES DE RECORRIDO DE TABLAS DE TAMANO FIJO            *
021300******************************************************************
021400 01  WKS-IX-MES                   PIC 9(02) COMP VALUE ZEROS.
021500 01  WKS-IX-PERIODO               PIC 9(01) COMP VALUE ZEROS.
021600 01  WKS-IX-BANDA                 PIC 9(01) COMP VALUE ZEROS.
021700 01  WKS-MES-EDITADO              PIC 9(02) VALUE ZEROS.
021800 01  WKS-TITULO-TEXTO             PIC X(40) VALUE SPACES.
021900******************************************************************
022000*                  AREA DE CALCULO DE PORCENTAJE                 *
022100******************************************************************
022200 01  WKS-PCT-CONTADOR             PIC 9(07) COMP VALUE ZEROS.
022300 01  WKS-PCT-TOTAL                PIC 9(07) COMP VALUE ZEROS.
022400 01  WKS-PCT-NUM                  PIC 999V9 VALUE ZEROS.
022500 01  WKS-PCT-EDITADO              PIC ZZ9.9.
022600 01  WKS-MONTO-CONTADOR           PIC S9(09)V99 VALUE ZEROS.
022700 01  WKS-MONTO-TOTAL              PIC S9(09)V99 VALUE ZEROS.
022800 01  WKS-MONTO-EDITADO-RPT        PIC ZZ,ZZZ,ZZ9.99.
022900******************************************************************
023000*               ACUMULADORES DE LA BANDA "OTROS"                 *
023100******************************************************************
023200 01  WKS-OTROS-CANT               PIC 9(07) COMP VALUE ZEROS.
023300******************************************************************
023400*  PUENTE DISPLAY PARA IMPRIMIR UN CONTADOR COMP EN UNA LINEA     *
023500*  DE REPORTE (EL MOVE DIRECTO DE COMP A ALFANUMERICO NO APLICA)  *
023600******************************************************************
023700 01  WKS-CONTADOR-DISPLAY          PIC 9(09) VALUE ZEROS.
023800 PROCEDURE DIVISION.
023900******************************************************************
024000*                 S E C C I O N   P R I N C I P A L              *
024100******************************************************************
024200 100-PRINCIPAL SECTION.
024300     PERFORM 110-ABRE-ARCHIVOS
024400     PERFORM 200-LEE-TRANSACCION
024500     PERFORM 210-PROCESA-TRANSACCION UNTIL FIN-ALIPAY
024600     PERFORM 300-EMITE-REPORTE
024700     PERFORM 900-CIERRA-ARCHIVOS
024800     STOP RUN.
024900 100-PRINCIPAL-E. EXIT.

025000 110-ABRE-ARCHIVOS SECTION.                                       PEDR0057
025100     OPEN INPUT  ALIPAY-BILLS
025200     OPEN OUTPUT REPORTE-ALIPAY
025300     IF WKS-FS-ENTRADA NOT = 0 OR WKS-FS-SALIDA NOT = 0
025400        DISPLAY "================================================"
025500                UPON CONSOLE
025600        DISPLAY " HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE BIL3A010"
025700                UPON CONSOLE
025800        MOVE 91 TO RETURN-CODE
025900        STOP RUN
026000     END-IF.
026100 110-ABRE-ARCHIVOS-E. EXIT.

026200 200-LEE-TRANSACCION SECTION.
026300     READ ALIPAY-BILLS
026400          AT END SET FIN-ALIPAY TO TRUE
026500     END-READ.
026600 200-LEE-TRANSACCION-E. EXIT.

026700******************************************************************
026800*  POR CADA TRANSACCION: DERIVA FECHA/MONTO, ACUMULA EN LAS      *
026900*  NUEVE DISTRIBUCIONES Y LEE LA SIGUIENTE                       *
027000******************************************************************
027100 210-PROCESA-TRANSACCION SECTION.                                 EEDR0098
027200     ADD 1 TO WKS-REG-LEIDOS
027300     PERFORM 211-DERIVA-FECHA
027400     PERFORM 212-DEFAULT-CATEGORIA-METODO
027500     PERFORM 213-LIMPIA-MONTO
027600     IF NOT WKS-FECHA-ES-VALIDA OR NOT WKS-MONTO-ES-VALIDO
027700        ADD 1 TO WKS-REG-INVALIDOS
027800     END-IF
027900     IF WKS-FECHA-ES-VALIDA
028000        PERFORM 214-DERIVA-PERIODO
028100        PERFORM 220-ACUMULA-ANIO
028200        PERFORM 221-ACUMULA-MES-Y-PERIODO
028300     END-IF
028400     IF WKS-MONTO-ES-VALIDO
028500        PERFORM 215-DERIVA-BANDA-MONTO
028600        PERFORM 222-ACUMULA-DIRECCION
028700        PERFORM 223-ACUMULA-BANDA
028800     END-IF
028900     PERFORM 224-ACUMULA-CONTRAPARTE
029000     PERFORM 225-ACUMULA-METODO
029100     PERFORM 226-ACUMULA-CATEGORIA
029200     PERFORM 227-ACUMULA-ESTADO
029300     PERFORM 200-LEE-TRANSACCION.
029400 210-PROCESA-TRANSACCION-E. EXIT.

029500******************************************************************
029600*    VALIDA EL FORMATO DE LA FECHA-HORA Y DERIVA ANIO/MES/HORA    *
029700******************************************************************
029800 211-DERIVA-FECHA SECTION.
029900     MOVE 'N' TO WKS-FECHA-VALIDA
030000     MOVE BIL1A-HORA-TRANSACCION TO WKS-FECHA-TRABAJO
030100     IF WKS-F-ANIO    IS NUMERIC
030200        AND WKS-F-MES    IS NUMERIC
030300        AND WKS-F-HORA   IS NUMERIC
030400        AND WKS-F-GUION-1  = '-'
030500        AND WKS-F-GUION-2  = '-'
030600        AND WKS-F-ESPACIO  = SPACE
030700        AND WKS-F-DOSPTO-1 = ':'
030800        AND WKS-F-DOSPTO-2 = ':'
030900        AND WKS-F-MES >= 1 AND WKS-F-MES <= 12
031000        AND WKS-F-HORA <= 23
031100        MOVE 'Y' TO WKS-FECHA-VALIDA
031200     END-IF.
031300 211-DERIVA-FECHA-E. EXIT.

031400******************************************************************
031500*   APLICA "UNKNOWN CATEGORY" / "UNKNOWN METHOD" A LOS BLANCOS   *
031600******************************************************************
031700 212-DEFAULT-CATEGORIA-METODO SECTION.
031800     IF BIL1A-CATEGORIA = SPACES
031900        MOVE "UNKNOWN CATEGORY" TO WKS-CATEGORIA-ACTUAL
032000     ELSE
032100        MOVE BIL1A-CATEGORIA TO WKS-CATEGORIA-ACTUAL
032200     END-IF
032300     IF BIL1A-FORMA-PAGO = SPACES
032400        MOVE "UNKNOWN METHOD" TO WKS-METODO-ACTUAL
032500     ELSE
032600        MOVE BIL1A-FORMA-PAGO TO WKS-METODO-ACTUAL
032700     END-IF.
032800 212-DEFAULT-CATEGORIA-METODO-E. EXIT.

032900******************************************************************
033000*   LIMPIA EL MONTO CRUDO (COMAS, SIGNO, PUNTO DECIMAL) Y LO     *
033100*   CONVIERTE A NUMERICO PARA LA BANDA Y EL TOTAL POR DIRECCION  *
033200******************************************************************
033300 213-LIMPIA-MONTO SECTION.
033400     MOVE 'N' TO WKS-MONTO-VALIDO
033500     MOVE SPACE TO WKS-MONTO-SIGNO-TEXTO
033600     MOVE SPACES TO WKS-MONTO-TRABAJO WKS-MONTO-SIN-COMAS
033700                    WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
033800     UNSTRING BIL1A-MONTO-CRUDO DELIMITED BY ","
033900              INTO WKS-MONTO-PARTE-1 WKS-MONTO-PARTE-2
034000                   WKS-MONTO-PARTE-3
034100     END-UNSTRING
034200     STRING WKS-MONTO-PARTE-1 DELIMITED BY SPACE
034300            WKS-MONTO-PARTE-2 DELIMITED BY SPACE
034400            WKS-MONTO-PARTE-3 DELIMITED BY SPACE
034500            INTO WKS-MONTO-SIN-COMAS
034600     END-STRING
034700     IF WKS-MONTO-SIN-COMAS(1:1) = '-'
034800        MOVE '-' TO WKS-MONTO-SIGNO-TEXTO
034900        UNSTRING WKS-MONTO-SIN-COMAS(2:11) DELIMITED BY "."
035000                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
035100        END-UNSTRING
035200     ELSE
035300        UNSTRING WKS-MONTO-SIN-COMAS DELIMITED BY "."
035400                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
035500        END-UNSTRING
035600     END-IF
035700     IF WKS-MONTO-DECIMAL NOT = SPACES
035800        INSPECT WKS-MONTO-DECIMAL REPLACING ALL SPACE BY '0'
035900     END-IF
036000     IF WKS-MONTO-ENTERA = SPACES
036100        CONTINUE
036200     ELSE
036300        MOVE WKS-MONTO-ENTERA TO WKS-MONTO-ENTERA-JUST
036400        INSPECT WKS-MONTO-ENTERA-JUST
036500                REPLACING LEADING SPACE BY ZERO
036600        IF WKS-MONTO-ENTERA-JUST IS NOT NUMERIC
036700           CONTINUE
036800        ELSE
036900           IF WKS-MONTO-DECIMAL NOT = SPACES
037000              AND WKS-MONTO-DECIMAL IS NOT NUMERIC
037100              CONTINUE
037200           ELSE
037300              MOVE WKS-MONTO-ENTERA-JUST TO WKS-MONTO-ENTERA-NUM
037400              IF WKS-MONTO-DECIMAL = SPACES
037500                 MOVE ZEROS TO WKS-MONTO-DECIMAL-NUM
037600              ELSE
037700                 MOVE WKS-MONTO-DECIMAL TO WKS-MONTO-DECIMAL-NUM
037800              END-IF
037900              COMPUTE WKS-MONTO-NUMERICO ROUNDED =
038000                      WKS-MONTO-ENTERA-NUM +
038100                      (WKS-MONTO-DECIMAL-NUM / 100)
038200              IF WKS-MONTO-SIGNO-TEXTO = '-'
038300                 MULTIPLY -1 BY WKS-MONTO-NUMERICO
038400              END-IF
038500              MOVE 'Y' TO WKS-MONTO-VALIDO
038600           END-IF
038700        END-IF
038800     END-IF.
038900 213-LIMPIA-MONTO-E. EXIT.

039000******************************************************************
039100*               DERIVA LA FRANJA HORARIA (1 A 4)                 *
039200******************************************************************
039300 214-DERIVA-PERIODO SECTION.                                      MRXC0052
039400     IF WKS-F-HORA < 6
039500        MOVE 1 TO WKS-PERIODO-NUMERO
039600     ELSE
039700        IF WKS-F-HORA < 12
039800           MOVE 2 TO WKS-PERIODO-NUMERO
039900        ELSE
040000           IF WKS-F-HORA < 18
040100              MOVE 3 TO WKS-PERIODO-NUMERO
040200           ELSE
040300              MOVE 4 TO WKS-PERIODO-NUMERO
040400           END-IF
040500        END-IF
040600     END-IF.
040700 214-DERIVA-PERIODO-E. EXIT.

040800******************************************************************
040900*    DERIVA LA BANDA DE MONTO (1 A 5); <= 0 QUEDA SIN BANDA       *
041000******************************************************************
041100 215-DERIVA-BANDA-MONTO SECTION.
041200     MOVE ZERO TO WKS-BANDA-NUMERO
041300     IF WKS-MONTO-NUMERICO > 0
041400        IF WKS-MONTO-NUMERICO <= 50
041500           MOVE 1 TO WKS-BANDA-NUMERO
041600        ELSE
041700           IF WKS-MONTO-NUMERICO <= 100
041800              MOVE 2 TO WKS-BANDA-NUMERO
041900           ELSE
042000              IF WKS-MONTO-NUMERICO <= 300
042100                 MOVE 3 TO WKS-BANDA-NUMERO
042200              ELSE
042300                 IF WKS-MONTO-NUMERICO <= 1000
042400                    MOVE 4 TO WKS-BANDA-NUMERO
042500                 ELSE
042600                    MOVE 5 TO WKS-BANDA-NUMERO
042700                 END-IF
042800              END-IF
042900           END-IF
043000        END-IF
043100     END-IF.
043200 215-DERIVA-BANDA-MONTO-E. EXIT.

043300******************************************************************
043400*         ACUMULA CONTEO POR ANIO (BUSCA O AGREGA ENTRADA)        *
043500******************************************************************
043600 220-ACUMULA-ANIO SECTION.
043700     SET IX-ANIO TO 1
043800     SEARCH WKS-ANIO-ENTRADA
043900         AT END
044000            ADD 1 TO WKS-ANIO-CANT
044100            MOVE WKS-F-ANIO TO WKS-ANIO-VALOR(WKS-ANIO-CANT)
044200            MOVE 1 TO WKS-ANIO-CONTADOR(WKS-ANIO-CANT)
044300         WHEN WKS-ANIO-VALOR(IX-ANIO) = WKS-F-ANIO
044400            ADD 1 TO WKS-ANIO-CONTADOR(IX-ANIO)
044500     END-SEARCH
044600     ADD 1 TO WKS-TOTAL-ANIO.
044700 220-ACUMULA-ANIO-E. EXIT.

044800******************************************************************
044900*            ACUMULA CONTEO POR MES Y POR FRANJA HORARIA          *
045000******************************************************************
045100 221-ACUMULA-MES-Y-PERIODO SECTION.
045200     ADD 1 TO WKS-MES-CONTADOR(WKS-F-MES)
045300     ADD 1 TO WKS-TOTAL-MES
045400     ADD 1 TO WKS-PERIODO-CONTADOR(WKS-PERIODO-NUMERO)
045500     ADD 1 TO WKS-TOTAL-PERIODO.
045600 221-ACUMULA-MES-Y-PERIODO-E. EXIT.

045700******************************************************************
045800*        ACUMULA EL MONTO EN LA SUMA POR DIRECCION (BUSCA/AGREGA) *
045900******************************************************************
046000 222-ACUMULA-DIRECCION SECTION.
046100     SET IX-DIR TO 1
046200     SEARCH WKS-DIR-ENTRADA
046300         AT END
046400            ADD 1 TO WKS-DIR-CANT
046500            MOVE BIL1A-DIRECCION TO WKS-DIR-VALOR(WKS-DIR-CANT)
046600            MOVE WKS-MONTO-NUMERICO TO WKS-DIR-SUMA(WKS-DIR-CANT)
046700         WHEN WKS-DIR-VALOR(IX-DIR) = BIL1A-DIRECCION
046800            ADD WKS-MONTO-NUMERICO TO WKS-DIR-SUMA(IX-DIR)
046900     END-SEARCH
047000     ADD WKS-MONTO-NUMERICO TO WKS-TOTAL-DIRECCION.
047100 222-ACUMULA-DIRECCION-E. EXIT.

047200******************************************************************
047300*   ACUMULA CONTEO POR BANDA DE MONTO (0 = SIN BANDA, MONTO<=0)   *
047400******************************************************************
047500 223-ACUMULA-BANDA SECTION.
047600     IF WKS-BANDA-NUMERO = ZERO
047700        ADD 1 TO WKS-BANDA-SIN-VALOR
047800     ELSE
047900        ADD 1 TO WKS-BANDA-CONTADOR(WKS-BANDA-NUMERO)
048000        ADD 1 TO WKS-TOTAL-BANDA
048100     END-IF.
048200 223-ACUMULA-BANDA-E. EXIT.

048300******************************************************************
048400*     ACUMULA CONTEO POR CONTRAPARTE (BUSCA O AGREGA ENTRADA)     *
048500******************************************************************
048600 224-ACUMULA-CONTRAPARTE SECTION.
048700     SET IX-CTP TO 1
048800     SEARCH WKS-CTP-ENTRADA
048900         AT END
049000            ADD 1 TO WKS-CTP-CANT
049100            MOVE BIL1A-CONTRAPARTE TO WKS-CTP-VALOR(WKS-CTP-CANT)
049200            MOVE 1 TO WKS-CTP-CONTADOR(WKS-CTP-CANT)
049300         WHEN WKS-CTP-VALOR(IX-CTP) = BIL1A-CONTRAPARTE
049400            ADD 1 TO WKS-CTP-CONTADOR(IX-CTP)
049500     END-SEARCH
049600     ADD 1 TO WKS-TOTAL-CTP.
049700 224-ACUMULA-CONTRAPARTE-E. EXIT.

049800******************************************************************
049900*      ACUMULA CONTEO POR FORMA DE PAGO (BUSCA O AGREGA)         *
050000******************************************************************
050100 225-ACUMULA-METODO SECTION.
050200     SET IX-MET TO 1
050300     SEARCH WKS-MET-ENTRADA
050400         AT END
050500            ADD 1 TO WKS-MET-CANT
050600            MOVE WKS-METODO-ACTUAL TO WKS-MET-VALOR(WKS-MET-CANT)
050700            MOVE 1 TO WKS-MET-CONTADOR(WKS-MET-CANT)
050800         WHEN WKS-MET-VALOR(IX-MET) = WKS-METODO-ACTUAL
050900            ADD 1 TO WKS-MET-CONTADOR(IX-MET)
051000     END-SEARCH
051100     ADD 1 TO WKS-TOTAL-MET.
051200 225-ACUMULA-METODO-E. EXIT.

051300******************************************************************
051400*        ACUMULA CONTEO POR CATEGORIA (BUSCA O AGREGA)           *
051500******************************************************************
051600 226-ACUMULA-CATEGORIA SECTION.
051700     SET IX-CAT TO 1
051800     SEARCH WKS-CAT-ENTRADA
051900         AT END
052000            ADD 1 TO WKS-CAT-CANT
052100             MOVE WKS-CATEGORIA-ACTUAL
052200                TO WKS-CAT-VALOR(WKS-CAT-CANT)
052300            MOVE 1 TO WKS-CAT-CONTADOR(WKS-CAT-CANT)
052400         WHEN WKS-CAT-VALOR(IX-CAT) = WKS-CATEGORIA-ACTUAL
052500            ADD 1 TO WKS-CAT-CONTADOR(IX-CAT)
052600     END-SEARCH
052700     ADD 1 TO WKS-TOTAL-CAT.
052800 226-ACUMULA-CATEGORIA-E. EXIT.

052900******************************************************************
053000*          ACUMULA CONTEO POR ESTADO (BUSCA O AGREGA)            *
053100******************************************************************
053200 227-ACUMULA-ESTADO SECTION.
053300     SET IX-EST TO 1
053400     SEARCH WKS-EST-ENTRADA
053500         AT END
053600            ADD 1 TO WKS-EST-CANT
053700            MOVE BIL1A-ESTADO TO WKS-EST-VALOR(WKS-EST-CANT)
053800            MOVE 1 TO WKS-EST-CONTADOR(WKS-EST-CANT)
053900         WHEN WKS-EST-VALOR(IX-EST) = BIL1A-ESTADO
054000            ADD 1 TO WKS-EST-CONTADOR(IX-EST)
054100     END-SEARCH
054200     ADD 1 TO WKS-TOTAL-EST.
054300 227-ACUMULA-ESTADO-E. EXIT.

054400******************************************************************
054500*           E M I S I O N   D E L   R E P O R T E                *
054600******************************************************************
054700 300-EMITE-REPORTE SECTION.
054800     PERFORM 301-SECCION-ANIO
054900     PERFORM 302-SECCION-MES
055000     PERFORM 303-SECCION-PERIODO
055100     PERFORM 304-SECCION-DIRECCION
055200     PERFORM 305-SECCION-CONTRAPARTE
055300     PERFORM 306-SECCION-BANDA
055400     PERFORM 307-SECCION-METODO
055500     PERFORM 308-SECCION-CATEGORIA
055600     PERFORM 309-SECCION-ESTADO
055700     PERFORM 380-IMPRIME-CONTROLES.
055800 300-EMITE-REPORTE-E. EXIT.

055900 301-SECCION-ANIO SECTION.
056000     MOVE "1 - TRANSACCIONES POR ANIO" TO WKS-TITULO-TEXTO
056100     PERFORM 390-TITULO
056200     SET IX-ANIO TO 1
056300     PERFORM 301-LINEA-ANIO
056400         VARYING IX-ANIO FROM 1 BY 1
056500         UNTIL IX-ANIO > WKS-ANIO-CANT
056600     MOVE WKS-TOTAL-ANIO TO WKS-PCT-CONTADOR
056700     PERFORM 391-IMPRIME-TOTAL.
056800 301-SECCION-ANIO-E. EXIT.

056900 301-LINEA-ANIO SECTION.
057000     MOVE SPACES TO WKS-LINEA-TRABAJO
057100     MOVE WKS-ANIO-VALOR(IX-ANIO) TO WKS-LIN-TEXTO
057200     MOVE WKS-ANIO-CONTADOR(IX-ANIO) TO WKS-PCT-CONTADOR
057300     MOVE WKS-TOTAL-ANIO TO WKS-PCT-TOTAL
057400     PERFORM 395-CALCULA-PCT
057500     PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT.
057600 301-LINEA-ANIO-E. EXIT.

057700 302-SECCION-MES SECTION.
057800     MOVE "2 - TRANSACCIONES POR MES" TO WKS-TITULO-TEXTO
057900     PERFORM 390-TITULO
058000     PERFORM 302-LINEA-MES
058100         VARYING WKS-IX-MES FROM 1 BY 1 UNTIL WKS-IX-MES > 12
058200     MOVE WKS-TOTAL-MES TO WKS-PCT-CONTADOR
058300     PERFORM 391-IMPRIME-TOTAL.
058400 302-SECCION-MES-E. EXIT.

058500 302-LINEA-MES SECTION.
058600     MOVE SPACES TO WKS-LINEA-TRABAJO
058700     MOVE WKS-IX-MES TO WKS-MES-EDITADO
058800     MOVE WKS-MES-EDITADO TO WKS-LIN-TEXTO
058900     MOVE WKS-MES-CONTADOR(WKS-IX-MES) TO WKS-PCT-CONTADOR
059000     MOVE WKS-TOTAL-MES TO WKS-PCT-TOTAL
059100     PERFORM 395-CALCULA-PCT
059200     PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT.
059300 302-LINEA-MES-E. EXIT.

059400 303-SECCION-PERIODO SECTION.
059500      MOVE "3 - TRANSACCIONES POR FRANJA HORARIA"
059600           TO WKS-TITULO-TEXTO
059700     PERFORM 390-TITULO
059800     PERFORM 303-LINEA-PERIODO
059900         VARYING WKS-IX-PERIODO FROM 1 BY 1
060000         UNTIL WKS-IX-PERIODO > 4
060100     MOVE WKS-TOTAL-PERIODO TO WKS-PCT-CONTADOR
060200     PERFORM 391-IMPRIME-TOTAL.
060300 303-SECCION-PERIODO-E. EXIT.

060400 303-LINEA-PERIODO SECTION.
060500     MOVE SPACES TO WKS-LINEA-TRABAJO
060600     MOVE WKS-PERIODO-TEXTO(WKS-IX-PERIODO) TO WKS-LIN-TEXTO
060700     MOVE WKS-PERIODO-CONTADOR(WKS-IX-PERIODO) TO WKS-PCT-CONTADOR
060800     MOVE WKS-TOTAL-PERIODO TO WKS-PCT-TOTAL
060900     PERFORM 395-CALCULA-PCT
061000     PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT.
061100 303-LINEA-PERIODO-E. EXIT.

061200 304-SECCION-DIRECCION SECTION.
061300     MOVE "4 - TOTAL DE MONTO POR DIRECCION" TO WKS-TITULO-TEXTO
061400     PERFORM 390-TITULO
061500     PERFORM 304-LINEA-DIRECCION
061600         VARYING IX-DIR FROM 1 BY 1 UNTIL IX-DIR > WKS-DIR-CANT.
061700 304-SECCION-DIRECCION-E. EXIT.

061800 304-LINEA-DIRECCION SECTION.
061900     MOVE SPACES TO WKS-LINEA-TRABAJO
062000     MOVE WKS-DIR-VALOR(IX-DIR) TO WKS-LIN-TEXTO
062100     MOVE WKS-DIR-SUMA(IX-DIR) TO WKS-MONTO-EDITADO-RPT
062200     MOVE WKS-MONTO-EDITADO-RPT TO WKS-LIN-VALOR
062300     MOVE WKS-DIR-SUMA(IX-DIR) TO WKS-MONTO-CONTADOR
062400     MOVE WKS-TOTAL-DIRECCION TO WKS-MONTO-TOTAL
062500     PERFORM 396-CALCULA-PCT-MONTO
062600     PERFORM 393-ESCRIBE-LINEA.
062700 304-LINEA-DIRECCION-E. EXIT.

062800******************************************************************
062900*   SECCION 5: CONTRAPARTE CON CORTE "OTROS" AL 3 POR CIENTO      *
063000******************************************************************
063100 305-SECCION-CONTRAPARTE SECTION.
063200     MOVE "5 - DISTRIBUCION POR CONTRAPARTE" TO WKS-TITULO-TEXTO
063300     PERFORM 390-TITULO
063400     MOVE ZEROS TO WKS-OTROS-CANT
063500     PERFORM 305-LINEA-CONTRAPARTE
063600         VARYING IX-CTP FROM 1 BY 1 UNTIL IX-CTP > WKS-CTP-CANT
063700     IF WKS-OTROS-CANT > 0
063800        MOVE SPACES TO WKS-LINEA-TRABAJO
063900        MOVE "OTHER" TO WKS-LIN-TEXTO
064000        MOVE WKS-OTROS-CANT TO WKS-PCT-CONTADOR
064100        MOVE WKS-TOTAL-CTP TO WKS-PCT-TOTAL
064200        PERFORM 395-CALCULA-PCT
064300        PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT
064400     END-IF
064500     MOVE WKS-TOTAL-CTP TO WKS-PCT-CONTADOR
064600     PERFORM 391-IMPRIME-TOTAL.
064700 305-SECCION-CONTRAPARTE-E. EXIT.

064800 305-LINEA-CONTRAPARTE SECTION.
064900     MOVE WKS-CTP-CONTADOR(IX-CTP) TO WKS-PCT-CONTADOR
065000     MOVE WKS-TOTAL-CTP TO WKS-PCT-TOTAL
065100     PERFORM 395-CALCULA-PCT
065200     IF WKS-PCT-NUM < 3.0
065300        ADD WKS-CTP-CONTADOR(IX-CTP) TO WKS-OTROS-CANT
065400     ELSE
065500        MOVE SPACES TO WKS-LINEA-TRABAJO
065600        MOVE WKS-CTP-VALOR(IX-CTP) TO WKS-LIN-TEXTO
065700        PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT
065800     END-IF.
065900 305-LINEA-CONTRAPARTE-E. EXIT.

066000 306-SECCION-BANDA SECTION.
066100      MOVE "6 - DISTRIBUCION POR BANDA DE MONTO"
066200           TO WKS-TITULO-TEXTO
066300     PERFORM 390-TITULO
066400     PERFORM 306-LINEA-BANDA
066500         VARYING WKS-IX-BANDA FROM 1 BY 1 UNTIL WKS-IX-BANDA > 5
066600     MOVE WKS-TOTAL-BANDA TO WKS-PCT-CONTADOR
066700     PERFORM 391-IMPRIME-TOTAL.
066800 306-SECCION-BANDA-E. EXIT.

066900 306-LINEA-BANDA SECTION.
067000     MOVE SPACES TO WKS-LINEA-TRABAJO
067100     MOVE WKS-BANDA-TEXTO(WKS-IX-BANDA) TO WKS-LIN-TEXTO
067200     MOVE WKS-BANDA-CONTADOR(WKS-IX-BANDA) TO WKS-PCT-CONTADOR
067300     MOVE WKS-TOTAL-BANDA TO WKS-PCT-TOTAL
067400     PERFORM 395-CALCULA-PCT
067500     PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT.
067600 306-LINEA-BANDA-E. EXIT.

067700******************************************************************
067800*   SECCION 7: FORMA DE PAGO CON CORTE "OTROS" AL 2 POR CIENTO    *
067900******************************************************************
068000 307-SECCION-METODO SECTION.
068100     MOVE "7 - DISTRIBUCION POR FORMA DE PAGO" TO WKS-TITULO-TEXTO
068200     PERFORM 390-TITULO
068300     MOVE ZEROS TO WKS-OTROS-CANT
068400     PERFORM 307-LINEA-METODO
068500         VARYING IX-MET FROM 1 BY 1 UNTIL IX-MET > WKS-MET-CANT
068600     IF WKS-OTROS-CANT > 0
068700        MOVE SPACES TO WKS-LINEA-TRABAJO
068800        MOVE "OTHER" TO WKS-LIN-TEXTO
068900        MOVE WKS-OTROS-CANT TO WKS-PCT-CONTADOR
069000        MOVE WKS-TOTAL-MET TO WKS-PCT-TOTAL
069100        PERFORM 395-CALCULA-PCT
069200        PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT
069300     END-IF
069400     MOVE WKS-TOTAL-MET TO WKS-PCT-CONTADOR
069500     PERFORM 391-IMPRIME-TOTAL.
069600 307-SECCION-METODO-E. EXIT.

069700 307-LINEA-METODO SECTION.
069800     MOVE WKS-MET-CONTADOR(IX-MET) TO WKS-PCT-CONTADOR
069900     MOVE WKS-TOTAL-MET TO WKS-PCT-TOTAL
070000     PERFORM 395-CALCULA-PCT
070100     IF WKS-PCT-NUM < 2.0
070200        ADD WKS-MET-CONTADOR(IX-MET) TO WKS-OTROS-CANT
070300     ELSE
070400        MOVE SPACES TO WKS-LINEA-TRABAJO
070500        MOVE WKS-MET-VALOR(IX-MET) TO WKS-LIN-TEXTO
070600        PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT
070700     END-IF.
070800 307-LINEA-METODO-E. EXIT.

070900******************************************************************
071000*    SECCION 8: CATEGORIA CON CORTE "OTROS" AL 2 POR CIENTO       *
071100******************************************************************
071200 308-SECCION-CATEGORIA SECTION.
071300     MOVE "8 - DISTRIBUCION POR CATEGORIA" TO WKS-TITULO-TEXTO
071400     PERFORM 390-TITULO
071500     MOVE ZEROS TO WKS-OTROS-CANT
071600     PERFORM 308-LINEA-CATEGORIA
071700         VARYING IX-CAT FROM 1 BY 1 UNTIL IX-CAT > WKS-CAT-CANT
071800     IF WKS-OTROS-CANT > 0
071900        MOVE SPACES TO WKS-LINEA-TRABAJO
072000        MOVE "OTHER" TO WKS-LIN-TEXTO
072100        MOVE WKS-OTROS-CANT TO WKS-PCT-CONTADOR
072200        MOVE WKS-TOTAL-CAT TO WKS-PCT-TOTAL
072300        PERFORM 395-CALCULA-PCT
072400        PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT
072500     END-IF
072600     MOVE WKS-TOTAL-CAT TO WKS-PCT-CONTADOR
072700     PERFORM 391-IMPRIME-TOTAL.
072800 308-SECCION-CATEGORIA-E. EXIT.

072900 308-LINEA-CATEGORIA SECTION.
073000     MOVE WKS-CAT-CONTADOR(IX-CAT) TO WKS-PCT-CONTADOR
073100     MOVE WKS-TOTAL-CAT TO WKS-PCT-TOTAL
073200     PERFORM 395-CALCULA-PCT
073300     IF WKS-PCT-NUM < 2.0
073400        ADD WKS-CAT-CONTADOR(IX-CAT) TO WKS-OTROS-CANT
073500     ELSE
073600        MOVE SPACES TO WKS-LINEA-TRABAJO
073700        MOVE WKS-CAT-VALOR(IX-CAT) TO WKS-LIN-TEXTO
073800        PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT
073900     END-IF.
074000 308-LINEA-CATEGORIA-E. EXIT.

074100******************************************************************
074200*            SECCION 9: ESTADO, SIN CORTE "OTROS"                *
074300******************************************************************
074400 309-SECCION-ESTADO SECTION.
074500     MOVE "9 - DISTRIBUCION POR ESTADO" TO WKS-TITULO-TEXTO
074600     PERFORM 390-TITULO
074700     PERFORM 309-LINEA-ESTADO
074800         VARYING IX-EST FROM 1 BY 1 UNTIL IX-EST > WKS-EST-CANT
074900     MOVE WKS-TOTAL-EST TO WKS-PCT-CONTADOR
075000     PERFORM 391-IMPRIME-TOTAL.
075100 309-SECCION-ESTADO-E. EXIT.

075200 309-LINEA-ESTADO SECTION.
075300     MOVE SPACES TO WKS-LINEA-TRABAJO
075400     MOVE WKS-EST-VALOR(IX-EST) TO WKS-LIN-TEXTO
075500     MOVE WKS-EST-CONTADOR(IX-EST) TO WKS-PCT-CONTADOR
075600     MOVE WKS-TOTAL-EST TO WKS-PCT-TOTAL
075700     PERFORM 395-CALCULA-PCT
075800     PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT.
075900 309-LINEA-ESTADO-E. EXIT.

076000******************************************************************
076100*              TOTALES DE CONTROL AL FINAL DEL REPORTE           *
076200******************************************************************
076300 380-IMPRIME-CONTROLES SECTION.                                   PEDR0107
076400     MOVE SPACES TO WKS-LINEA-TRABAJO
076500     PERFORM 393-ESCRIBE-LINEA
076600     MOVE SPACES TO WKS-LINEA-TRABAJO
076700     MOVE "REGISTROS LEIDOS" TO WKS-LIN-TEXTO
076800     MOVE WKS-REG-LEIDOS TO WKS-CONTADOR-DISPLAY
076900     MOVE WKS-CONTADOR-DISPLAY TO WKS-LIN-VALOR
077000     PERFORM 393-ESCRIBE-LINEA
077100     MOVE SPACES TO WKS-LINEA-TRABAJO
077200     MOVE "REGISTROS INVALIDOS" TO WKS-LIN-TEXTO
077300     MOVE WKS-REG-INVALIDOS TO WKS-CONTADOR-DISPLAY
077400     MOVE WKS-CONTADOR-DISPLAY TO WKS-LIN-VALOR
077500     PERFORM 393-ESCRIBE-LINEA.
077600 380-IMPRIME-CONTROLES-E. EXIT.

077700******************************************************************
077800*                 R U T I N A S   D E   I M P R E S I O N        *
077900******************************************************************
078000 390-TITULO SECTION.
078100     MOVE SPACES TO REG-REPORTE-ALIPAY
078200     WRITE REG-REPORTE-ALIPAY
078300             AFTER ADVANCING TOP-OF-FORM
078400     MOVE SPACES TO REG-REPORTE-ALIPAY
078500     MOVE WKS-TITULO-TEXTO TO REG-REPORTE-ALIPAY
078600     WRITE REG-REPORTE-ALIPAY.
078700 390-TITULO-E. EXIT.

078800 391-IMPRIME-TOTAL SECTION.
078900     MOVE SPACES TO WKS-LINEA-TRABAJO
079000     MOVE "TOTAL" TO WKS-LIN-TEXTO
079100     MOVE WKS-PCT-CONTADOR TO WKS-CONTADOR-DISPLAY
079200     MOVE WKS-CONTADOR-DISPLAY TO WKS-LIN-VALOR
079300     PERFORM 393-ESCRIBE-LINEA.
079400 391-IMPRIME-TOTAL-E. EXIT.

079500 392-IMPRIME-CLAVE-CONTADOR-PCT SECTION.
079600     MOVE WKS-PCT-CONTADOR TO WKS-CONTADOR-DISPLAY
079700     MOVE WKS-CONTADOR-DISPLAY TO WKS-LIN-VALOR
079800     STRING WKS-PCT-EDITADO DELIMITED BY SIZE
079900            "%"            DELIMITED BY SIZE
080000            INTO WKS-LIN-PCT
080100     END-STRING
080200     PERFORM 393-ESCRIBE-LINEA.
080300 392-IMPRIME-CLAVE-CONTADOR-PCT-E. EXIT.

080400 393-ESCRIBE-LINEA SECTION.
080500     MOVE WKS-LINEA-TRABAJO TO REG-REPORTE-ALIPAY
080600     WRITE REG-REPORTE-ALIPAY.
080700 393-ESCRIBE-LINEA-E. EXIT.

080800******************************************************************
080900*    CALCULA EL PORCENTAJE (CONTADOR / TOTAL) A UN DECIMAL        *
081000******************************************************************
081100 395-CALCULA-PCT SECTION.
081200     IF WKS-PCT-TOTAL = ZERO
081300        MOVE ZEROS TO WKS-PCT-NUM
081400     ELSE
081500        COMPUTE WKS-PCT-NUM ROUNDED =
081600                (WKS-PCT-CONTADOR * 100) / WKS-PCT-TOTAL
081700     END-IF
081800     MOVE WKS-PCT-NUM TO WKS-PCT-EDITADO.
081900 395-CALCULA-PCT-E. EXIT.

082000******************************************************************
082100*   CALCULA EL PORCENTAJE DE MONTO SOBRE EL TOTAL GENERAL         *
082200******************************************************************
082300 396-CALCULA-PCT-MONTO SECTION.
082400     IF WKS-MONTO-TOTAL = ZERO
082500        MOVE ZEROS TO WKS-PCT-NUM
082600     ELSE
082700        COMPUTE WKS-PCT-NUM ROUNDED =
082800                (WKS-MONTO-CONTADOR * 100) / WKS-MONTO-TOTAL
082900     END-IF
083000     MOVE WKS-PCT-NUM TO WKS-PCT-EDITADO
083100     STRING WKS-PCT-EDITADO DELIMITED BY SIZE
083200            "%"            DELIMITED BY SIZE
083300            INTO WKS-LIN-PCT
083400     END-STRING.
083500 396-CALCULA-PCT-MONTO-E. EXIT.

083600 900-CIERRA-ARCHIVOS SECTION.
083700     CLOSE ALIPAY-BILLS
083800     CLOSE REPORTE-ALIPAY.
083900 900-CIERRA-ARCHIVOS-E. EXIT.
