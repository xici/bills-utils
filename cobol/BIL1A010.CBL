000100******************************************************************
000200* FECHA       : 14/05/1987                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                                *
000400* APLICACION  : BILLETERA ELECTRONICA                            *
000500* PROGRAMA    : BIL1A010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL EXTRACTO DE TRANSACCIONES ALIPAY RECIBIDO *
000800*             : DE LA BILLETERA ELECTRONICA, LIMPIA Y VALIDA     *
000900*             : CADA REGISTRO Y GENERA UNA SENTENCIA INSERT POR  *
001000*             : REGISTRO VALIDO PARA LA CARGA DE LA TABLA        *
001100*             : ALIPAY_BILLS EN EL MOTOR SQL DE RECONCILIACION   *
001200* ARCHIVOS    : ALIPDIA  (PS ENTRADA EXTRACTO ALIPAY)             *
001300*             : ALISQLC  (PS SALIDA SENTENCIAS INSERT)           *
001400* ACCION (ES) : C=CARGA UNICA POR CORRIDA                        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 20/05/1987                                       *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 14/05/1987 JALV 0000 VERSION ORIGINAL DEL CARGADOR GENERICO DE *
002100*                      EXTRACTOS DE TARJETA A SENTENCIAS SQL     *
002200* 02/09/1988 JALV 0012 SE AGREGA CONTEO DE REGISTROS OMITIDOS    *
002300* 23/01/1991 MRXC 0031 SE AJUSTA VALIDACION DE MONTO NEGATIVO    *
002400* 11/06/1993 MRXC 0048 SE AGREGA DUPLICACION DE COMILLAS SIMPLES *
002500*                      EN CAMPOS DE TEXTO ANTES DE ARMAR EL      *
002600*                      INSERT (CASOS DE NOMBRE DE COMERCIO)      *
002700* 30/03/1995 PEDR 0057 SE ESTANDARIZA RUTINA DE APERTURA DE      *
002800*                      ARCHIVOS CON EL RESTO DE LA APLICACION    *
002900* 14/12/1998 PEDR 0069 REVISION Y2K - SE CONFIRMA QUE EL CAMPO   *
003000*                      DE FECHA DE TRANSACCION YA VIAJA EN       *
003100*                      FORMATO AAAA-MM-DD Y NO REQUIERE CAMBIO   *
003200* 03/02/1999 PEDR 0070 CIERRE FORMAL DE LA REVISION Y2K          *
003300* 18/07/2013 EEDR 0091 SE REUTILIZA EL CARGADOR GENERICO PARA EL *
003400*                      NUEVO CONVENIO CON LA BILLETERA           *
003500*                      ELECTRONICA ALIPAY; SE RENOMBRA A         *
003600*                      BIL1A010 Y SE ADAPTA EL LAYOUT DE ENTRADA *
003700* 02/09/2013 EEDR 0092 SE AGREGA LIMPIEZA DE COMAS EN EL MONTO Y *
003800*                      RECORTE DE BLANCOS EN ID DE TRANSACCION Y *
003900*                      ID DE COMERCIO                            *
004000* 16/04/2016 PEDR 0107 SE AGREGAN ESTADISTICAS DE CONTROL AL     *
004100*                      FINAL DE LA CORRIDA (LEIDOS/ESCRITOS/     *
004200*                      OMITIDOS) PEDIDAS POR CONTRALORIA          *
004300* 11/09/2017 EEDR 0118 SE AGREGA EL SWITCH UPSI-0 (MODO-PRUEBA)  *
004400*                      PARA LIMITAR LA CORRIDA A LOS PRIMEROS    *
004500*                      WKS-LIMITE-PRUEBA REGISTROS EN PRUEBAS    *
004600*                      DE CARGA SIN AFECTAR EL EXTRACTO REAL     *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.                     BIL1A010.
005000 AUTHOR.                         J. ALVARADO.
005100 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
005200 DATE-WRITTEN.                   05/14/87.
005300 DATE-COMPILED.                  09/11/17.
005400 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     UPSI-0 IS WKS-MODO-PRUEBA   ON  STATUS IS MODO-PRUEBA
005900                                 OFF STATUS IS MODO-PRODUCCION.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ALIPAY-BILLS  ASSIGN TO ALIPDIA
006300            ORGANIZATION  IS SEQUENTIAL
006400            FILE STATUS   IS WKS-FS-ENTRADA.
006500     SELECT ALIPAY-SQL    ASSIGN TO ALISQLC
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS WKS-FS-SALIDA.
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*              DEFINICION DE ARCHIVOS DE ENTRADA Y SALIDA        *
007200******************************************************************
007300 FD  ALIPAY-BILLS.
007400     COPY BIL1ALP.
007500 FD  ALIPAY-SQL
007600     RECORD CONTAINS 1 TO 400 CHARACTERS.
007700 01  REG-ALIPAY-SQL                      PIC X(400).
007800 WORKING-STORAGE SECTION.
007900     COPY BILFSE1.
008000******************************************************************
008100*           CONTADORES Y DISPARADORES DE CONTROL DE CORRIDA      *
008200******************************************************************
008300 01  WKS-CAMPOS-DE-TRABAJO.
008400     05  WKS-PROGRAMA             PIC X(08) VALUE "BIL1A010".
008500     05  WKS-REG-LEIDOS           PIC 9(06) COMP VALUE ZEROS.
008600     05  WKS-REG-ESCRITOS         PIC 9(06) COMP VALUE ZEROS.
008700     05  WKS-REG-OMITIDOS         PIC 9(06) COMP VALUE ZEROS.
008800     05  WKS-FIN-ALIPAY           PIC X(01) VALUE 'N'.
008900         88  FIN-ALIPAY                     VALUE 'Y'.
009000     05  WKS-REGISTRO-VALIDO      PIC X(01) VALUE 'Y'.
009100         88  REGISTRO-ES-VALIDO             VALUE 'Y'.
009200     05  WKS-LIMITE-PRUEBA        PIC 9(06) COMP VALUE 100.
009300     05  FILLER                   PIC X(06) VALUE SPACES.
009400******************************************************************
009500*       AREA DE TRABAJO PARA LIMPIEZA Y CONVERSION DEL MONTO     *
009600******************************************************************
009700 01  WKS-MONTO-TRABAJO.
009800     05  WKS-MONTO-PARTE-1        PIC X(09).
009900     05  WKS-MONTO-PARTE-2        PIC X(09).
010000     05  WKS-MONTO-PARTE-3        PIC X(09).
010100 01  WKS-MONTO-SIN-COMAS          PIC X(12) VALUE SPACES.
010200 01  WKS-MONTO-VALIDO             PIC X(01) VALUE 'N'.
010300     88  WKS-MONTO-NUMERICA               VALUE 'Y'.
010400 01  WKS-MONTO-SIGNO-TEXTO        PIC X(01) VALUE SPACE.
010500 01  WKS-MONTO-ENTERA             PIC X(09) VALUE SPACES.
010600 01  WKS-MONTO-ENTERA-JUST        PIC X(09) JUSTIFIED RIGHT
010700                                   VALUE SPACES.
010800 01  WKS-MONTO-DECIMAL            PIC X(02) VALUE SPACES.
010900 01  WKS-MONTO-ENTERA-NUM         PIC 9(09) VALUE ZEROS.
011000 01  WKS-MONTO-DECIMAL-NUM        PIC 9(02) VALUE ZEROS.
011100 01  WKS-MONTO-NUMERICO           PIC S9(07)V99 VALUE ZEROS.
011200 01  WKS-MONTO-EDITADO            PIC -(7)9.99.
011300 01  WKS-MONTO-TEXTO-SQL          PIC X(12) VALUE SPACES.
011400******************************************************************
011500*   AREA DE TRABAJO PARA RECORTE DE BLANCOS (ID Y COMERCIO)       *
011600******************************************************************
011700 01  WKS-CAMPO-TRIM               PIC X(32).
011800 01  WKS-CAMPO-TRIM-TBL REDEFINES WKS-CAMPO-TRIM.
011900     05  WKS-TRIM-CARACTER        PIC X(01) OCCURS 32 TIMES.
012000 01  WKS-RESULTADO-TRIM           PIC X(32) VALUE SPACES.
012100 01  WKS-IDX-TRIM-INI             PIC 9(02) COMP VALUE ZEROS.
012200 01  WKS-IDX-TRIM-FIN             PIC 9(02) COMP VALUE ZEROS.
012300******************************************************************
012400*   AREA DE TRABAJO PARA DUPLICAR COMILLAS SIMPLES EN TEXTO       *
012500******************************************************************
012600 01  WKS-CAMPO-ENTRADA            PIC X(40).
012700 01  WKS-CAMPO-ENTRADA-TBL REDEFINES WKS-CAMPO-ENTRADA.
012800     05  WKS-CAR-ENTRADA          PIC X(01) OCCURS 40 TIMES.
012900 01  WKS-CAMPO-SALIDA             PIC X(80) VALUE SPACES.
013000 01  WKS-CAMPO-SALIDA-TBL REDEFINES WKS-CAMPO-SALIDA.
013100     05  WKS-CAR-SALIDA           PIC X(01) OCCURS 80 TIMES.
013200 01  WKS-IDX-ENTRADA              PIC 9(02) COMP VALUE ZEROS.
013300 01  WKS-IDX-SALIDA               PIC 9(02) COMP VALUE ZEROS.
013400******************************************************************
013500*       CAMPOS DE TEXTO YA ESCAPADOS, LISTOS PARA EL INSERT       *
013600******************************************************************
013700 01  WKS-CATEGORIA-SQL            PIC X(80) VALUE SPACES.
013800 01  WKS-CONTRAPARTE-SQL          PIC X(80) VALUE SPACES.
013900 01  WKS-CUENTA-CONTRAPARTE-SQL   PIC X(80) VALUE SPACES.
014000 01  WKS-PRODUCTO-SQL             PIC X(80) VALUE SPACES.
014100 01  WKS-DIRECCION-SQL            PIC X(80) VALUE SPACES.
014200 01  WKS-FORMA-PAGO-SQL           PIC X(80) VALUE SPACES.
014300 01  WKS-ESTADO-SQL               PIC X(80) VALUE SPACES.
014400 01  WKS-OBSERVACION-SQL          PIC X(80) VALUE SPACES.
014500 01  WKS-ID-TRANSACCION-SQL       PIC X(32) VALUE SPACES.
014600 01  WKS-ID-COMERCIO-SQL          PIC X(32) VALUE SPACES.
014700******************************************************************
014800*                 LINEA FINAL DEL INSERT                         *
014900******************************************************************
015000 01  WKS-LINEA-INSERT             PIC X(400) VALUE SPACES.
015100******************************************************************
015200 PROCEDURE DIVISION.
015300******************************************************************
015400*                 S E C C I O N   P R I N C I P A L              *
015500******************************************************************
015600 100-PRINCIPAL SECTION.
015700     PERFORM 110-ABRE-ARCHIVOS
015800     IF MODO-PRUEBA
015900        DISPLAY "*** BIL1A010 EN MODO DE PRUEBA (UPSI-0 ON) ***"
016000            UPON CONSOLE
016100     END-IF
016200     PERFORM 200-LEE-TRANSACCION
016300     PERFORM 210-PROCESA-TRANSACCION UNTIL FIN-ALIPAY
016400     PERFORM 800-ESTADISTICAS
016500     PERFORM 900-CIERRA-ARCHIVOS
016600     STOP RUN.
016700 100-PRINCIPAL-E. EXIT.

016800******************************************************************
016900*                  APERTURA DE ARCHIVOS DE LA CORRIDA             *
017000******************************************************************
017100 110-ABRE-ARCHIVOS SECTION.                                       PEDR0057
017200     OPEN INPUT  ALIPAY-BILLS
017300     OPEN OUTPUT ALIPAY-SQL
017400     IF WKS-FS-ENTRADA NOT = 0 OR WKS-FS-SALIDA NOT = 0
017500        DISPLAY "================================================"
017600                UPON CONSOLE
017700        DISPLAY " HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE BIL1A010"
017800                UPON CONSOLE
017900        DISPLAY " FILE STATUS ENTRADA : (" WKS-FS-ENTRADA ")"
018000                UPON CONSOLE
018100        DISPLAY " FILE STATUS SALIDA  : (" WKS-FS-SALIDA  ")"
018200                UPON CONSOLE
018300        DISPLAY "================================================"
018400                UPON CONSOLE
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     ELSE
018800        DISPLAY "******** APERTURA DE ARCHIVOS EXITOSA ********"
018900                UPON CONSOLE
019000     END-IF.
019100 110-ABRE-ARCHIVOS-E. EXIT.

019200******************************************************************
019300*                LECTURA SECUENCIAL DEL EXTRACTO ALIPAY           *
019400******************************************************************
019500 200-LEE-TRANSACCION SECTION.
019600     READ ALIPAY-BILLS
019700        SET FIN-ALIPAY TO TRUE
019800     END-READ.
019900 200-LEE-TRANSACCION-E. EXIT.

020000******************************************************************
020100*      PROCESA UNA TRANSACCION: VALIDA, LIMPIA Y ESCRIBE          *
020200******************************************************************
020300 210-PROCESA-TRANSACCION SECTION.                                 EEDR0091
020400     ADD 1 TO WKS-REG-LEIDOS
020500     MOVE 'Y' TO WKS-REGISTRO-VALIDO
020600     PERFORM 220-LIMPIA-Y-VALIDA
020700     IF REGISTRO-ES-VALIDO
020800        PERFORM 230-ESCAPA-CAMPOS-TEXTO
020900        PERFORM 240-CONSTRUYE-INSERT
021000        PERFORM 250-ESCRIBE-INSERT
021100     ELSE
021200        ADD 1 TO WKS-REG-OMITIDOS
021300     END-IF
021400     IF MODO-PRUEBA AND WKS-REG-LEIDOS NOT < WKS-LIMITE-PRUEBA
021500        SET FIN-ALIPAY TO TRUE
021600     ELSE
021700        PERFORM 200-LEE-TRANSACCION
021800     END-IF.
021900 210-PROCESA-TRANSACCION-E. EXIT.

022000******************************************************************
022100*   LIMPIA ID DE TRANSACCION / COMERCIO Y EL MONTO; VALIDA AMBOS  *
022200******************************************************************
022300 220-LIMPIA-Y-VALIDA SECTION.                                     EEDR0091
022400     MOVE BIL1A-ID-TRANSACCION TO WKS-CAMPO-TRIM
022500     PERFORM 221-RECORTA-BLANCOS
022600     MOVE WKS-RESULTADO-TRIM   TO WKS-ID-TRANSACCION-SQL
022700     IF WKS-IDX-TRIM-INI > WKS-IDX-TRIM-FIN
022800        MOVE 'N' TO WKS-REGISTRO-VALIDO
022900     END-IF

023000     MOVE BIL1A-ID-COMERCIO TO WKS-CAMPO-TRIM
023100     PERFORM 221-RECORTA-BLANCOS
023200     MOVE WKS-RESULTADO-TRIM TO WKS-ID-COMERCIO-SQL

023300     PERFORM 225-LIMPIA-MONTO
023400     IF NOT WKS-MONTO-NUMERICA
023500        MOVE 'N' TO WKS-REGISTRO-VALIDO
023600     ELSE
023700        MOVE WKS-MONTO-NUMERICO TO WKS-MONTO-EDITADO
023800        UNSTRING WKS-MONTO-EDITADO DELIMITED BY ALL SPACE
023900                 INTO WKS-MONTO-TEXTO-SQL
024000        END-UNSTRING
024100     END-IF.
024200 220-LIMPIA-Y-VALIDA-E. EXIT.

024300******************************************************************
024400*    QUITA BLANCOS/TABULADORES AL INICIO Y AL FINAL DEL CAMPO     *
024500******************************************************************
024600 221-RECORTA-BLANCOS SECTION.                                     EEDR0092
024700     INSPECT WKS-CAMPO-TRIM CONVERTING X'09' TO ' '
024800     MOVE SPACES TO WKS-RESULTADO-TRIM
024900     MOVE 1  TO WKS-IDX-TRIM-INI
025000     MOVE 32 TO WKS-IDX-TRIM-FIN
025100     PERFORM 222-AVANZA-INICIO
025200         UNTIL WKS-IDX-TRIM-INI > 32
025300            OR WKS-TRIM-CARACTER(WKS-IDX-TRIM-INI) NOT = SPACE
025400     PERFORM 223-RETROCEDE-FIN
025500         UNTIL WKS-IDX-TRIM-FIN < 1
025600            OR WKS-TRIM-CARACTER(WKS-IDX-TRIM-FIN) NOT = SPACE
025700     IF WKS-IDX-TRIM-INI <= WKS-IDX-TRIM-FIN
025800        MOVE WKS-CAMPO-TRIM(WKS-IDX-TRIM-INI:
025900             WKS-IDX-TRIM-FIN - WKS-IDX-TRIM-INI + 1)
026000             TO WKS-RESULTADO-TRIM
026100     END-IF.
026200 221-RECORTA-BLANCOS-E. EXIT.

026300 222-AVANZA-INICIO SECTION.
026400     ADD 1 TO WKS-IDX-TRIM-INI.
026500 222-AVANZA-INICIO-E. EXIT.

026600 223-RETROCEDE-FIN SECTION.
026700     SUBTRACT 1 FROM WKS-IDX-TRIM-FIN.
026800 223-RETROCEDE-FIN-E. EXIT.

026900******************************************************************
027000*   QUITA LAS COMAS DE MILLARES DEL MONTO, SEPARA SIGNO, ENTERO   *
027100*   Y DECIMAL, Y LO CONVIERTE A S9(07)V99. DEJA 'N' EN            *
027200*   WKS-MONTO-VALIDO CUANDO EL CONTENIDO NO ES UN NUMERO VALIDO   *
027300******************************************************************
027400 225-LIMPIA-MONTO SECTION.                                        EEDR0092
027500     MOVE 'N' TO WKS-MONTO-VALIDO
027600     MOVE SPACE TO WKS-MONTO-SIGNO-TEXTO
027700     MOVE SPACES TO WKS-MONTO-TRABAJO WKS-MONTO-SIN-COMAS
027800                    WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
027900     UNSTRING BIL1A-MONTO-CRUDO DELIMITED BY ","
028000              INTO WKS-MONTO-PARTE-1 WKS-MONTO-PARTE-2
028100                   WKS-MONTO-PARTE-3
028200     END-UNSTRING
028300     STRING WKS-MONTO-PARTE-1 DELIMITED BY SPACE
028400            WKS-MONTO-PARTE-2 DELIMITED BY SPACE
028500            WKS-MONTO-PARTE-3 DELIMITED BY SPACE
028600            INTO WKS-MONTO-SIN-COMAS
028700     END-STRING

028800     IF WKS-MONTO-SIN-COMAS(1:1) = '-'
028900        MOVE '-' TO WKS-MONTO-SIGNO-TEXTO
029000        UNSTRING WKS-MONTO-SIN-COMAS(2:11) DELIMITED BY "."
029100                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
029200        END-UNSTRING
029300     ELSE
029400        UNSTRING WKS-MONTO-SIN-COMAS DELIMITED BY "."
029500                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
029600        END-UNSTRING
029700     END-IF

029800     IF WKS-MONTO-DECIMAL NOT = SPACES
029900        INSPECT WKS-MONTO-DECIMAL REPLACING ALL SPACE BY '0'
030000     END-IF

030100     IF WKS-MONTO-ENTERA = SPACES
030200        CONTINUE
030300     ELSE
030400        MOVE WKS-MONTO-ENTERA TO WKS-MONTO-ENTERA-JUST
030500        INSPECT WKS-MONTO-ENTERA-JUST
030600                REPLACING LEADING SPACE BY ZERO
030700        IF WKS-MONTO-ENTERA-JUST IS NOT NUMERIC
030800           CONTINUE
030900        ELSE
031000           IF WKS-MONTO-DECIMAL NOT = SPACES
031100              AND WKS-MONTO-DECIMAL IS NOT NUMERIC
031200              CONTINUE
031300           ELSE
031400              MOVE WKS-MONTO-ENTERA-JUST TO WKS-MONTO-ENTERA-NUM
031500              IF WKS-MONTO-DECIMAL = SPACES
031600                 MOVE ZEROS TO WKS-MONTO-DECIMAL-NUM
031700              ELSE
031800                 MOVE WKS-MONTO-DECIMAL TO WKS-MONTO-DECIMAL-NUM
031900              END-IF
032000              COMPUTE WKS-MONTO-NUMERICO ROUNDED =
032100                      WKS-MONTO-ENTERA-NUM +
032200                      (WKS-MONTO-DECIMAL-NUM / 100)
032300              IF WKS-MONTO-SIGNO-TEXTO = '-'
032400                 MULTIPLY -1 BY WKS-MONTO-NUMERICO
032500              END-IF
032600              MOVE 'Y' TO WKS-MONTO-VALIDO
032700           END-IF
032800        END-IF
032900     END-IF.
033000 225-LIMPIA-MONTO-E. EXIT.

033100******************************************************************
033200*  DUPLICA COMILLAS SIMPLES EN TODOS LOS CAMPOS DE TEXTO DEL      *
033300*  REGISTRO ANTES DE ARMAR EL INSERT (EVITA ERROR DE SINTAXIS     *
033400*  SQL CUANDO EL COMERCIO O LA OBSERVACION TRAEN UN APOSTROFE)    *
033500******************************************************************
033600 230-ESCAPA-CAMPOS-TEXTO SECTION.
033700     MOVE BIL1A-CATEGORIA TO WKS-CAMPO-ENTRADA
033800     PERFORM 235-DUPLICA-COMILLAS
033900     MOVE WKS-CAMPO-SALIDA TO WKS-CATEGORIA-SQL

034000     MOVE BIL1A-CONTRAPARTE TO WKS-CAMPO-ENTRADA
034100     PERFORM 235-DUPLICA-COMILLAS
034200     MOVE WKS-CAMPO-SALIDA TO WKS-CONTRAPARTE-SQL

034300     MOVE BIL1A-CUENTA-CONTRAPARTE TO WKS-CAMPO-ENTRADA
034400     PERFORM 235-DUPLICA-COMILLAS
034500     MOVE WKS-CAMPO-SALIDA TO WKS-CUENTA-CONTRAPARTE-SQL

034600     MOVE BIL1A-PRODUCTO TO WKS-CAMPO-ENTRADA
034700     PERFORM 235-DUPLICA-COMILLAS
034800     MOVE WKS-CAMPO-SALIDA TO WKS-PRODUCTO-SQL

034900     MOVE BIL1A-DIRECCION TO WKS-CAMPO-ENTRADA
035000     PERFORM 235-DUPLICA-COMILLAS
035100     MOVE WKS-CAMPO-SALIDA TO WKS-DIRECCION-SQL

035200     MOVE BIL1A-FORMA-PAGO TO WKS-CAMPO-ENTRADA
035300     PERFORM 235-DUPLICA-COMILLAS
035400     MOVE WKS-CAMPO-SALIDA TO WKS-FORMA-PAGO-SQL

035500     MOVE BIL1A-ESTADO TO WKS-CAMPO-ENTRADA
035600     PERFORM 235-DUPLICA-COMILLAS
035700     MOVE WKS-CAMPO-SALIDA TO WKS-ESTADO-SQL

035800     MOVE BIL1A-OBSERVACION TO WKS-CAMPO-ENTRADA
035900     PERFORM 235-DUPLICA-COMILLAS
036000     MOVE WKS-CAMPO-SALIDA TO WKS-OBSERVACION-SQL.
036100 230-ESCAPA-CAMPOS-TEXTO-E. EXIT.

036200 235-DUPLICA-COMILLAS SECTION.
036300     MOVE SPACES TO WKS-CAMPO-SALIDA
036400     MOVE 1 TO WKS-IDX-ENTRADA
036500     MOVE 1 TO WKS-IDX-SALIDA
036600     PERFORM 236-COPIA-CARACTER UNTIL WKS-IDX-ENTRADA > 40.
036700 235-DUPLICA-COMILLAS-E. EXIT.

036800 236-COPIA-CARACTER SECTION.
036900     MOVE WKS-CAR-ENTRADA(WKS-IDX-ENTRADA)
037000          TO WKS-CAR-SALIDA(WKS-IDX-SALIDA)
037100     ADD 1 TO WKS-IDX-SALIDA
037200     IF WKS-CAR-ENTRADA(WKS-IDX-ENTRADA) = QUOTE
037300        MOVE QUOTE TO WKS-CAR-SALIDA(WKS-IDX-SALIDA)
037400        ADD 1 TO WKS-IDX-SALIDA
037500     END-IF
037600     ADD 1 TO WKS-IDX-ENTRADA.
037700 236-COPIA-CARACTER-E. EXIT.

037800******************************************************************
037900*     ARMA LA SENTENCIA INSERT CON LOS CAMPOS YA LIMPIOS          *
038000******************************************************************
038100 240-CONSTRUYE-INSERT SECTION.
038200     MOVE SPACES TO WKS-LINEA-INSERT
038300     STRING
038400       "INSERT INTO alipay_bills (transaction_time, category, "
038500       DELIMITED BY SIZE
038600       "counterparty, counterparty_account, product_name, "
038700       DELIMITED BY SIZE
038800       "direction, amount, payment_method, status, "
038900       DELIMITED BY SIZE
039000       "transaction_id, merchant_id, remark) VALUES ('"
039100       DELIMITED BY SIZE
039200       BIL1A-HORA-TRANSACCION      DELIMITED BY SIZE
039300       "', '"                      DELIMITED BY SIZE
039400       WKS-CATEGORIA-SQL           DELIMITED BY SIZE
039500       "', '"                      DELIMITED BY SIZE
039600       WKS-CONTRAPARTE-SQL         DELIMITED BY SIZE
039700       "', '"                      DELIMITED BY SIZE
039800       WKS-CUENTA-CONTRAPARTE-SQL  DELIMITED BY SIZE
039900       "', '"                      DELIMITED BY SIZE
040000       WKS-PRODUCTO-SQL            DELIMITED BY SIZE
040100       "', '"                      DELIMITED BY SIZE
040200       WKS-DIRECCION-SQL           DELIMITED BY SIZE
040300       "', "                       DELIMITED BY SIZE
040400       WKS-MONTO-TEXTO-SQL         DELIMITED BY SIZE
040500       ", '"                       DELIMITED BY SIZE
040600       WKS-FORMA-PAGO-SQL          DELIMITED BY SIZE
040700       "', '"                      DELIMITED BY SIZE
040800       WKS-ESTADO-SQL              DELIMITED BY SIZE
040900       "', '"                      DELIMITED BY SIZE
041000       WKS-ID-TRANSACCION-SQL      DELIMITED BY SIZE
041100       "', '"                      DELIMITED BY SIZE
041200       WKS-ID-COMERCIO-SQL         DELIMITED BY SIZE
041300       "', '"                      DELIMITED BY SIZE
041400       WKS-OBSERVACION-SQL         DELIMITED BY SIZE
041500       "');"                       DELIMITED BY SIZE
041600       INTO WKS-LINEA-INSERT
041700     END-STRING.
041800 240-CONSTRUYE-INSERT-E. EXIT.

041900******************************************************************
042000*             ESCRIBE LA LINEA DE INSERT EN EL ARCHIVO            *
042100******************************************************************
042200 250-ESCRIBE-INSERT SECTION.
042300     MOVE WKS-LINEA-INSERT TO REG-ALIPAY-SQL
042400     WRITE REG-ALIPAY-SQL
042500     ADD 1 TO WKS-REG-ESCRITOS.
042600 250-ESCRIBE-INSERT-E. EXIT.

042700******************************************************************
042800*            TOTALES DE CONTROL AL FINAL DE LA CORRIDA           *
042900******************************************************************
043000 800-ESTADISTICAS SECTION.                                        PEDR0107
043100     DISPLAY "=================================================="
043200             UPON CONSOLE
043300     DISPLAY " BIL1A010 - RESUMEN DE LA CARGA ALIPAY -> SQL"
043400             UPON CONSOLE
043500     DISPLAY " REGISTROS LEIDOS    : " WKS-REG-LEIDOS
043600             UPON CONSOLE
043700     DISPLAY " REGISTROS ESCRITOS  : " WKS-REG-ESCRITOS
043800             UPON CONSOLE
043900     DISPLAY " REGISTROS OMITIDOS  : " WKS-REG-OMITIDOS
044000             UPON CONSOLE
044100     DISPLAY "=================================================="
044200             UPON CONSOLE.
044300 800-ESTADISTICAS-E. EXIT.

044400******************************************************************
044500*                    CIERRE DE ARCHIVOS                           *
044600******************************************************************
044700 900-CIERRA-ARCHIVOS SECTION.
044800     CLOSE ALIPAY-BILLS
044900     CLOSE ALIPAY-SQL.
045000 900-CIERRA-ARCHIVOS-E. EXIT.
