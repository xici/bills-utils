000100******************************************************************
000200* FECHA       : 14/05/1987                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                                *
000400* APLICACION  : BILLETERA ELECTRONICA                            *
000500* PROGRAMA    : BIL2N010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA LOS RENGLONES DE BILLETE CRUDO EXTRAIDOS    *
000800*             : POR EL PROCESO DE CAPTURA, LOS ORDENA POR FECHA  *
000900*             : Y HORA DE TRANSACCION Y NORMALIZA LOS CAMPOS DE  *
001000*             : FECHA Y MONTO ANTES DE DEJARLOS EN EL ARCHIVO    *
001100*             : NORMALIZADO QUE ALIMENTA LAS ESTADISTICAS        *
001200* ARCHIVOS    : BILCRUDO (PS ENTRADA RENGLONES CRUDOS)            *
001300*             : SORTWK1  (SD ARCHIVO DE TRABAJO DEL SORT)        *
001400*             : BILNORMA (PS SALIDA RENGLONES NORMALIZADOS)      *
001500* ACCION (ES) : N=NORMALIZACION UNICA POR CORRIDA                *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* INSTALADO   : 20/05/1987                                       *
001800******************************************************************
001900*               B I T A C O R A   D E   C A M B I O S            *
002000******************************************************************
002100* 14/05/1987 JALV 0002 VERSION ORIGINAL - ORDENAMIENTO GENERICO  *
002200*                      DE RENGLONES DE EXTRACTO POR FECHA        *
002300* 19/11/1989 JALV 0019 SE AGREGA RUTINA DE NORMALIZACION DE      *
002400*                      MONTO (REDONDEO A DOS DECIMALES)          *
002500* 04/05/1992 MRXC 0038 SE CORRIGE EL ORDEN DE LA LLAVE DE SORT   *
002600*                      PARA QUE SEA POR COLACION DE CARACTERES   *
002700* 30/03/1995 PEDR 0057 SE ESTANDARIZA RUTINA DE APERTURA DE      *
002800*                      ARCHIVOS CON EL RESTO DE LA APLICACION    *
002900* 14/12/1998 PEDR 0069 REVISION Y2K - LA LLAVE DE ORDEN YA VIAJA *
003000*                      EN FORMATO AAAA-MM-DD Y NO REQUIERE AJUSTE*
003100* 03/02/1999 PEDR 0070 CIERRE FORMAL DE LA REVISION Y2K          *
003200* 11/02/2014 EEDR 0095 SE ADAPTA EL ORDENADOR GENERICO PARA      *
003300*                      NORMALIZAR EL EXTRACTO DE LA BILLETERA    *
003400*                      ELECTRONICA; SE RENOMBRA A BIL2N010       *
003500* 18/02/2014 EEDR 0096 SE AGREGA EL AVISO DE "NO SE ENCONTRO      *
003600*                      TABLA" CUANDO EL ARCHIVO DE ENTRADA VIENE *
003700*                      VACIO                                    *
003800* 16/04/2016 PEDR 0107 SE AGREGA CONTEO DE REGISTROS PROCESADOS  *
003900*                      AL FINAL DE LA CORRIDA                    *
004000* 22/05/2018 EEDR 0129 SE VALIDA LA FECHA-HORA CON LA CLASE    *
004100*                      CLASE-NUMERICA EN LUGAR DE IS NUMERIC   *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                     BIL2N010.
004500 AUTHOR.                         J. ALVARADO.
004600 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
004700 DATE-WRITTEN.                   05/14/87.
004800 DATE-COMPILED.                  05/22/18.
004900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS CLASE-NUMERICA IS "0123456789".
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RENGLON-CRUDO ASSIGN TO BILCRUDO
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS WKS-FS-ENTRADA.
005900     SELECT WORKFILE      ASSIGN TO SORTWK1.
006000     SELECT RENGLON-NORMA ASSIGN TO BILNORMA
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS WKS-FS-SALIDA.
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*      ENTRADA: RENGLONES CRUDOS TAL COMO LLEGAN DE CAPTURA       *
006700******************************************************************
006800 FD  RENGLON-CRUDO.
006900     COPY BIL2RAW.
007000******************************************************************
007100*           SD DE TRABAJO DEL SORT (MISMO LAYOUT, OTRO NOMBRE)    *
007200******************************************************************
007300 SD  WORKFILE.
007400     COPY BIL2RAW REPLACING ==BIL2R== BY ==BIL2S==.
007500******************************************************************
007600*          SALIDA: RENGLONES YA NORMALIZADOS Y ORDENADOS         *
007700******************************************************************
007800 FD  RENGLON-NORMA.
007900     COPY BIL2RAW REPLACING ==BIL2R== BY ==BIL2O==.
008000 WORKING-STORAGE SECTION.
008100     COPY BILFSE1.
008200******************************************************************
008300*           CONTADORES Y DISPARADORES DE CONTROL DE CORRIDA      *
008400******************************************************************
008500 01  WKS-CAMPOS-DE-TRABAJO.
008600     05  WKS-PROGRAMA             PIC X(08) VALUE "BIL2N010".
008700     05  WKS-REG-LEIDOS           PIC 9(06) COMP VALUE ZEROS.
008800     05  WKS-REG-PROCESADOS       PIC 9(06) COMP VALUE ZEROS.
008900     05  WKS-FIN-CRUDO            PIC X(01) VALUE 'N'.
009000         88  FIN-CRUDO                      VALUE 'Y'.
009100     05  WKS-FIN-SORT             PIC X(01) VALUE 'N'.
009200         88  FIN-SORT                       VALUE 'Y'.
009300     05  FILLER                   PIC X(06) VALUE SPACES.
009400******************************************************************
009500*     AREA DE TRABAJO PARA VALIDAR EL FORMATO DE LA FECHA-HORA    *
009600******************************************************************
009700 01  WKS-FECHA-VALIDA             PIC X(01) VALUE 'N'.
009800     88  WKS-FECHA-ES-VALIDA               VALUE 'Y'.
009900 01  WKS-FECHA-TRABAJO            PIC X(19).
010000 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
010100     05  WKS-F-ANIO               PIC X(04).
010200     05  WKS-F-GUION-1            PIC X(01).
010300     05  WKS-F-MES                PIC X(02).
010400     05  WKS-F-GUION-2            PIC X(01).
010500     05  WKS-F-DIA                PIC X(02).
010600     05  WKS-F-ESPACIO            PIC X(01).
010700     05  WKS-F-HORA               PIC X(02).
010800     05  WKS-F-DOSPTO-1           PIC X(01).
010900     05  WKS-F-MINUTO             PIC X(02).
011000     05  WKS-F-DOSPTO-2           PIC X(01).
011100     05  WKS-F-SEGUNDO            PIC X(02).
011200******************************************************************
011300*       AREA DE TRABAJO PARA NORMALIZAR EL MONTO A 2 DECIMALES   *
011400******************************************************************
011500 01  WKS-MONTO-VALIDO             PIC X(01) VALUE 'N'.
011600     88  WKS-MONTO-ES-VALIDO               VALUE 'Y'.
011700 01  WKS-MONTO-SIGNO-TEXTO        PIC X(01) VALUE SPACE.
011800 01  WKS-MONTO-ENTERA             PIC X(09) VALUE SPACES.
011900 01  WKS-MONTO-ENTERA-JUST        PIC X(09) JUSTIFIED RIGHT
012000                                   VALUE SPACES.
012100 01  WKS-MONTO-ENTERA-JUST-R REDEFINES WKS-MONTO-ENTERA-JUST.
012200     05  WKS-MONTO-ENTERA-NUM     PIC 9(09).
012300 01  WKS-MONTO-DECIMAL            PIC X(04) VALUE SPACES.
012400 01  WKS-MONTO-DECIMAL-R REDEFINES WKS-MONTO-DECIMAL.
012500     05  WKS-MONTO-DECIMAL-NUM    PIC 9(04).
012600 01  WKS-MONTO-NUMERICO           PIC S9(07)V99 VALUE ZEROS.
012700 01  WKS-MONTO-EDITADO            PIC -(7)9.99.
012800 01  WKS-MONTO-TEXTO-NORMA        PIC X(12) VALUE SPACES.
012900******************************************************************
013000 PROCEDURE DIVISION.
013100******************************************************************
013200*                 S E C C I O N   P R I N C I P A L              *
013300******************************************************************
013400 100-PRINCIPAL SECTION.
013500     PERFORM 110-ABRE-ARCHIVOS
013600     SORT WORKFILE
013700          ON ASCENDING KEY BIL2S-HORA-TRANSACCION
013800          INPUT PROCEDURE  IS 210-CARGA-Y-CUENTA
013900          OUTPUT PROCEDURE IS 220-NORMALIZA-Y-ESCRIBE
014000     PERFORM 800-ESTADISTICAS
014100     PERFORM 900-CIERRA-ARCHIVOS
014200     STOP RUN.
014300 100-PRINCIPAL-E. EXIT.

014400******************************************************************
014500*                  APERTURA DE ARCHIVOS DE LA CORRIDA             *
014600******************************************************************
014700 110-ABRE-ARCHIVOS SECTION.                                       PEDR0057
014800     OPEN INPUT  RENGLON-CRUDO
014900     OPEN OUTPUT RENGLON-NORMA
015000     IF WKS-FS-ENTRADA NOT = 0 OR WKS-FS-SALIDA NOT = 0
015100        DISPLAY "================================================"
015200                UPON CONSOLE
015300        DISPLAY " HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE BIL2N010"
015400                UPON CONSOLE
015500        DISPLAY " FILE STATUS ENTRADA : (" WKS-FS-ENTRADA ")"
015600                UPON CONSOLE
015700        DISPLAY " FILE STATUS SALIDA  : (" WKS-FS-SALIDA  ")"
015800                UPON CONSOLE
015900        DISPLAY "================================================"
016000                UPON CONSOLE
016100        MOVE 91 TO RETURN-CODE
016200        STOP RUN
016300     ELSE
016400        DISPLAY "******** APERTURA DE ARCHIVOS EXITOSA ********"
016500                UPON CONSOLE
016600     END-IF.
016700 110-ABRE-ARCHIVOS-E. EXIT.

016800******************************************************************
016900*   INPUT PROCEDURE: LEE CADA RENGLON CRUDO Y LO LIBERA AL       *
017000*   ARCHIVO DE TRABAJO DEL SORT. CUENTA LOS RENGLONES LEIDOS     *
017100******************************************************************
017200 210-CARGA-Y-CUENTA SECTION.
017300     PERFORM 211-LEE-CRUDO
017400     PERFORM 212-LIBERA-RENGLON UNTIL FIN-CRUDO.
017500 210-CARGA-Y-CUENTA-E. EXIT.

017600 211-LEE-CRUDO SECTION.
017700     READ RENGLON-CRUDO
017800          AT END SET FIN-CRUDO TO TRUE
017900     END-READ.
018000 211-LEE-CRUDO-E. EXIT.

018100 212-LIBERA-RENGLON SECTION.
018200     ADD 1 TO WKS-REG-LEIDOS
018300     MOVE BIL2R-RENGLON TO BIL2S-RENGLON
018400     RELEASE BIL2S-RENGLON
018500     PERFORM 211-LEE-CRUDO.
018600 212-LIBERA-RENGLON-E. EXIT.

018700******************************************************************
018800*   OUTPUT PROCEDURE: SI NO HUBO RENGLONES, AVISA Y NO ESCRIBE.  *
018900*   SI HUBO, DEVUELVE CADA RENGLON ORDENADO, LO NORMALIZA Y LO   *
019000*   ESCRIBE AL ARCHIVO DE SALIDA                                 *
019100******************************************************************
019200 220-NORMALIZA-Y-ESCRIBE SECTION.                                 EEDR0095
019300     IF WKS-REG-LEIDOS < 1
019400         DISPLAY "=============================================="
019500                UPON CONSOLE
019600         DISPLAY " BIL2N010 - ARCHIVO DE ENTRADA SIN"
019700                UPON CONSOLE
019800         DISPLAY "       RENGLONES; NO SE GENERA SALIDA"
019900                UPON CONSOLE
020000         DISPLAY "=============================================="
020100                UPON CONSOLE
020200     ELSE
020300        PERFORM 221-DEVUELVE-RENGLON
020400        PERFORM 222-PROCESA-RENGLON UNTIL FIN-SORT
020500     END-IF.
020600 220-NORMALIZA-Y-ESCRIBE-E. EXIT.

020700 221-DEVUELVE-RENGLON SECTION.
020800     RETURN WORKFILE
020900            AT END SET FIN-SORT TO TRUE
021000     END-RETURN.
021100 221-DEVUELVE-RENGLON-E. EXIT.

021200 222-PROCESA-RENGLON SECTION.
021300     MOVE BIL2S-RENGLON TO BIL2O-RENGLON
021400     PERFORM 225-NORMALIZA-FECHA
021500     PERFORM 226-NORMALIZA-MONTO
021600     WRITE BIL2O-RENGLON
021700     ADD 1 TO WKS-REG-PROCESADOS
021800     PERFORM 221-DEVUELVE-RENGLON.
021900 222-PROCESA-RENGLON-E. EXIT.

022000******************************************************************
022100*   VALIDA QUE LA FECHA-HORA TENGA EL FORMATO AAAA-MM-DD HH:MM:SS *
022200*   SI NO LO TIENE, EL TEXTO CRUDO SE DEJA SIN CAMBIO             *
022300******************************************************************
022400 225-NORMALIZA-FECHA SECTION.
022500     MOVE 'N' TO WKS-FECHA-VALIDA
022600     MOVE BIL2O-HORA-TRANSACCION TO WKS-FECHA-TRABAJO
022700     IF WKS-F-ANIO    IS CLASE-NUMERICA
022800        AND WKS-F-MES    IS CLASE-NUMERICA
022900        AND WKS-F-DIA    IS CLASE-NUMERICA
023000        AND WKS-F-HORA   IS CLASE-NUMERICA
023100        AND WKS-F-MINUTO IS CLASE-NUMERICA
023200        AND WKS-F-SEGUNDO IS CLASE-NUMERICA
023300        AND WKS-F-GUION-1  = '-'
023400        AND WKS-F-GUION-2  = '-'
023500        AND WKS-F-ESPACIO  = SPACE
023600        AND WKS-F-DOSPTO-1 = ':'
023700        AND WKS-F-DOSPTO-2 = ':'
023800        MOVE 'Y' TO WKS-FECHA-VALIDA
023900     END-IF.
024000 225-NORMALIZA-FECHA-E. EXIT.

024100******************************************************************
024200*   NORMALIZA EL MONTO CRUDO A UNA REPRESENTACION NUMERICA FIJA   *
024300*   DE DOS DECIMALES (REDONDEO HACIA ARRIBA EN EL MEDIO). SI EL   *
024400*   MONTO NO ES UN NUMERO VALIDO, SE DEJA EL TEXTO CRUDO IGUAL    *
024500******************************************************************
024600 226-NORMALIZA-MONTO SECTION.
024700     MOVE 'N' TO WKS-MONTO-VALIDO
024800     MOVE SPACE TO WKS-MONTO-SIGNO-TEXTO
024900     MOVE SPACES TO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL

025000     IF BIL2O-MONTO-CRUDO(1:1) = '-'
025100        MOVE '-' TO WKS-MONTO-SIGNO-TEXTO
025200        UNSTRING BIL2O-MONTO-CRUDO(2:11) DELIMITED BY "."
025300                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
025400        END-UNSTRING
025500     ELSE
025600        UNSTRING BIL2O-MONTO-CRUDO DELIMITED BY "."
025700                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
025800        END-UNSTRING
025900     END-IF

026000     IF WKS-MONTO-DECIMAL NOT = SPACES
026100        INSPECT WKS-MONTO-DECIMAL REPLACING ALL SPACE BY '0'
026200     END-IF

026300     IF WKS-MONTO-ENTERA = SPACES
026400        CONTINUE
026500     ELSE
026600        MOVE WKS-MONTO-ENTERA TO WKS-MONTO-ENTERA-JUST
026700        INSPECT WKS-MONTO-ENTERA-JUST
026800                REPLACING LEADING SPACE BY ZERO
026900        IF WKS-MONTO-ENTERA-JUST IS NOT NUMERIC
027000           CONTINUE
027100        ELSE
027200           IF WKS-MONTO-DECIMAL NOT = SPACES
027300              AND WKS-MONTO-DECIMAL IS NOT NUMERIC
027400              CONTINUE
027500           ELSE
027600               IF WKS-MONTO-DECIMAL = SPACES
027700                  MOVE ZEROS TO WKS-MONTO-DECIMAL
027800               END-IF
027900              COMPUTE WKS-MONTO-NUMERICO ROUNDED =
028000                      WKS-MONTO-ENTERA-NUM +
028100                      (WKS-MONTO-DECIMAL-NUM / 10000)
028200              IF WKS-MONTO-SIGNO-TEXTO = '-'
028300                 MULTIPLY -1 BY WKS-MONTO-NUMERICO
028400              END-IF
028500              MOVE 'Y' TO WKS-MONTO-VALIDO
028600           END-IF
028700        END-IF
028800     END-IF

028900     IF WKS-MONTO-ES-VALIDO
029000        MOVE WKS-MONTO-NUMERICO TO WKS-MONTO-EDITADO
029100        MOVE SPACES TO WKS-MONTO-TEXTO-NORMA
029200        UNSTRING WKS-MONTO-EDITADO DELIMITED BY ALL SPACE
029300                 INTO WKS-MONTO-TEXTO-NORMA
029400        END-UNSTRING
029500        MOVE WKS-MONTO-TEXTO-NORMA TO BIL2O-MONTO-CRUDO
029600     END-IF.
029700 226-NORMALIZA-MONTO-E. EXIT.

029800******************************************************************
029900*            TOTALES DE CONTROL AL FINAL DE LA CORRIDA           *
030000******************************************************************
030100 800-ESTADISTICAS SECTION.                                        PEDR0107
030200     DISPLAY "=================================================="
030300             UPON CONSOLE
030400     DISPLAY " BIL2N010 - RESUMEN DE LA NORMALIZACION DE EXTRACTO"
030500             UPON CONSOLE
030600     DISPLAY " REGISTROS PROCESADOS : " WKS-REG-PROCESADOS
030700             UPON CONSOLE
030800     DISPLAY "=================================================="
030900             UPON CONSOLE.
031000 800-ESTADISTICAS-E. EXIT.

031100******************************************************************
031200*                    CIERRE DE ARCHIVOS                           *
031300******************************************************************
031400 900-CIERRA-ARCHIVOS SECTION.
031500     CLOSE RENGLON-CRUDO
031600     CLOSE RENGLON-NORMA.
031700 900-CIERRA-ARCHIVOS-E. EXIT.
