000100******************************************************************
000200* FECHA       : 14/05/1987                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                                *
000400* APLICACION  : BILLETERA ELECTRONICA                            *
000500* PROGRAMA    : BIL3W010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL EXTRACTO DE TRANSACCIONES WECHAT PAY Y     *
000800*             : ACUMULA DISTRIBUCIONES DE FRECUENCIA (ANIO, MES, *
000900*             : FRANJA HORARIA, DIRECCION, CONTRAPARTE Y BANDA    *
001000*             : DE MONTO) PARA PRODUCIR EL REPORTE ESTADISTICO   *
001100*             : DE CONTROL                                        *
001200* ARCHIVOS    : WCHPDIA  (PS ENTRADA EXTRACTO WECHAT)             *
001300*             : WCHRPTE  (PS SALIDA REPORTE ESTADISTICO)         *
001400* ACCION (ES) : E=ESTADISTICA UNICA POR CORRIDA                  *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 20/05/1987                                       *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 14/05/1987 JALV 0003 VERSION ORIGINAL DEL REPORTE GENERICO DE  *
002100*                      FRECUENCIAS SOBRE EXTRACTO DE TARJETA     *
002200* 07/08/1990 JALV 0024 SE AGREGA LA BANDA "OTROS" PARA LAS       *
002300*                      DISTRIBUCIONES CON MUCHOS VALORES DISTINTOS*
002400* 22/02/1994 MRXC 0052 SE AGREGA DISTRIBUCION POR FRANJA HORARIA *
002500* 30/03/1995 PEDR 0057 SE ESTANDARIZA RUTINA DE APERTURA DE      *
002600*                      ARCHIVOS CON EL RESTO DE LA APLICACION    *
002700* 14/12/1998 PEDR 0069 REVISION Y2K - EL CAMPO DE FECHA YA VIAJA *
002800*                      EN FORMATO AAAA-MM-DD Y NO REQUIERE AJUSTE*
002900* 03/02/1999 PEDR 0070 CIERRE FORMAL DE LA REVISION Y2K          *
003000* 25/09/2015 EEDR 0099 SE ADAPTA EL REPORTE GENERICO DE          *
003100*                      FRECUENCIAS AL EXTRACTO DE LA BILLETERA   *
003200*                      ELECTRONICA WECHAT PAY; SE RENOMBRA A     *
003300*                      BIL3W010                                  *
003400* 02/10/2015 EEDR 0100 SE AGREGAN LAS SEIS SECCIONES DEL REPORTE *
003500*                      Y EL CORTE "OTROS" POR PORCENTAJE EN LA   *
003600*                      DISTRIBUCION DE CONTRAPARTE                *
003700* 16/04/2016 PEDR 0107 SE AGREGAN LOS TOTALES DE CONTROL         *
003800*                      (LEIDOS E INVALIDOS) PEDIDOS POR          *
003900*                      CONTRALORIA AL FINAL DEL REPORTE           *
004000* 05/06/2018 EEDR 0131 SE VALIDA EL MONTO CON LA CLASE         *
004100*                      CLASE-MONEDA EN LUGAR DE IS NUMERIC      *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                     BIL3W010.
004500 AUTHOR.                         J. ALVARADO.
004600 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
004700 DATE-WRITTEN.                   05/14/87.
004800 DATE-COMPILED.                  06/05/18.
004900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS CLASE-MONEDA IS "0123456789".
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WECHAT-BILLS  ASSIGN TO WCHPDIA
005700            ORGANIZATION  IS SEQUENTIAL
005800            FILE STATUS   IS WKS-FS-ENTRADA.
005900     SELECT REPORTE-WECHAT ASSIGN TO WCHRPTE
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS WKS-FS-SALIDA.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  WECHAT-BILLS.
006500     COPY BIL1WCH.
006600 FD  REPORTE-WECHAT
006700     RECORD CONTAINS 132 CHARACTERS.
006800 01  REG-REPORTE-WECHAT                  PIC X(132).
006900 WORKING-STORAGE SECTION.
007000     COPY BILFSE1.
007100 01  WKS-CAMPOS-DE-TRABAJO.
007200     05  WKS-PROGRAMA             PIC X(08) VALUE "BIL3W010".
007300     05  WKS-REG-LEIDOS           PIC 9(07) COMP VALUE ZEROS.
007400     05  WKS-REG-INVALIDOS        PIC 9(07) COMP VALUE ZEROS.
007500     05  WKS-FIN-WECHAT           PIC X(01) VALUE 'N'.
007600         88  FIN-WECHAT                     VALUE 'Y'.
007700     05  FILLER                   PIC X(06) VALUE SPACES.
007800******************************************************************
007900*      LINEA DE TRABAJO PARA ARMAR CADA RENGLON DEL REPORTE      *
008000******************************************************************
008100 01  WKS-LINEA-TRABAJO.
008200     05  WKS-LIN-TEXTO            PIC X(30) VALUE SPACES.
008300     05  FILLER                   PIC X(02) VALUE SPACES.
008400     05  WKS-LIN-VALOR            PIC X(13) VALUE SPACES.
008500     05  FILLER                   PIC X(02) VALUE SPACES.
008600     05  WKS-LIN-PCT              PIC X(07) VALUE SPACES.
008700     05  FILLER                   PIC X(78) VALUE SPACES.
008800******************************************************************
008900*         AREA DE TRABAJO PARA VALIDAR FECHA Y DERIVAR A-M-H      *
009000******************************************************************
009100 01  WKS-FECHA-VALIDA             PIC X(01) VALUE 'N'.
009200     88  WKS-FECHA-ES-VALIDA               VALUE 'Y'.
009300 01  WKS-FECHA-TRABAJO            PIC X(19).
009400 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
009500     05  WKS-F-ANIO               PIC 9(04).
009600     05  WKS-F-GUION-1            PIC X(01).
009700     05  WKS-F-MES                PIC 9(02).
009800     05  WKS-F-GUION-2            PIC X(01).
009900     05  WKS-F-DIA                PIC X(02).
010000     05  WKS-F-ESPACIO            PIC X(01).
010100     05  WKS-F-HORA               PIC 9(02).
010200     05  WKS-F-DOSPTO-1           PIC X(01).
010300     05  WKS-F-MINUTO             PIC X(02).
010400     05  WKS-F-DOSPTO-2           PIC X(01).
010500     05  WKS-F-SEGUNDO            PIC X(02).
010600 01  WKS-PERIODO-NUMERO           PIC 9(01) COMP VALUE ZERO.
010700******************************************************************
010800*   AREA DE TRABAJO PARA QUITAR EL SIGNO DE MONEDA Y LIMPIAR      *
010900*   Y VALIDAR EL MONTO                                            *
011000******************************************************************
011100 01  WKS-MONTO-VALIDO             PIC X(01) VALUE 'N'.
011200     88  WKS-MONTO-ES-VALIDO               VALUE 'Y'.
011300 01  WKS-MONTO-SIN-SIGNO          PIC X(12) VALUE SPACES.
011400 01  WKS-MONTO-TRABAJO.
011500     05  WKS-MONTO-PARTE-1        PIC X(12).
011600     05  WKS-MONTO-PARTE-2        PIC X(12).
011700     05  WKS-MONTO-PARTE-3        PIC X(12).
011800 01  WKS-MONTO-SIN-COMAS          PIC X(12) VALUE SPACES.
011900 01  WKS-MONTO-SIGNO-TEXTO        PIC X(01) VALUE SPACE.
012000 01  WKS-MONTO-ENTERA             PIC X(09) VALUE SPACES.
012100 01  WKS-MONTO-ENTERA-JUST        PIC X(09) JUSTIFIED RIGHT
012200                                   VALUE SPACES.
012300 01  WKS-MONTO-DECIMAL            PIC X(02) VALUE SPACES.
012400 01  WKS-MONTO-ENTERA-NUM         PIC 9(09) VALUE ZEROS.
012500 01  WKS-MONTO-DECIMAL-NUM        PIC 9(02) VALUE ZEROS.
012600 01  WKS-MONTO-NUMERICO           PIC S9(07)V99 VALUE ZEROS.
012700 01  WKS-BANDA-NUMERO             PIC 9(01) COMP VALUE ZERO.
012800******************************************************************
012900*  ROTULOS FIJOS DE FRANJA HORARIA Y BANDA DE MONTO (TABLA       *
013000*  CARGADA POR REDEFINES DE UN BLOQUE DE FILLER INICIALIZADO)     *
013100******************************************************************
013200 01  WKS-PERIODOS-INIT.
013300     05  FILLER PIC X(30) VALUE "EARLY (0-6)                  ".
013400     05  FILLER PIC X(30) VALUE "MORNING (6-12)                ".
013500     05  FILLER PIC X(30) VALUE "AFTERNOON (12-18)             ".
013600     05  FILLER PIC X(30) VALUE "EVENING (18-24)               ".
013700 01  WKS-PERIODOS REDEFINES WKS-PERIODOS-INIT.
013800     05  WKS-PERIODO-TEXTO        PIC X(30) OCCURS 4 TIMES.
013900 01  WKS-BANDAS-INIT.
014000     05  FILLER PIC X(30) VALUE "0-50                          ".
014100     05  FILLER PIC X(30) VALUE "50-100                        ".
014200     05  FILLER PIC X(30) VALUE "100-300                       ".
014300     05  FILLER PIC X(30) VALUE "300-1000                      ".
014400     05  FILLER PIC X(30) VALUE "1000+                         ".
014500 01  WKS-BANDAS REDEFINES WKS-BANDAS-INIT.
014600     05  WKS-BANDA-TEXTO          PIC X(30) OCCURS 5 TIMES.
014700******************************************************************
014800*            TABLAS ACUMULADORAS DE LAS SEIS DISTRIBUCIONES      *
014900******************************************************************
015000 01  WKS-TABLA-ANIO.
015100     05  WKS-ANIO-CANT            PIC 9(03) COMP VALUE ZEROS.
015200     05  WKS-ANIO-ENTRADA OCCURS 1 TO 40 TIMES
015300             DEPENDING ON WKS-ANIO-CANT
015400             INDEXED BY IX-ANIO.
015500         10  WKS-ANIO-VALOR       PIC 9(04).
015600         10  WKS-ANIO-CONTADOR    PIC 9(07) COMP.
015700 01  WKS-TOTAL-ANIO               PIC 9(07) COMP VALUE ZEROS.

015800 01  WKS-TABLA-MES.
015900     05  WKS-MES-CONTADOR PIC 9(07) COMP OCCURS 12 TIMES.
016000 01  WKS-TOTAL-MES                PIC 9(07) COMP VALUE ZEROS.

016100 01  WKS-TABLA-PERIODO.
016200     05  WKS-PERIODO-CONTADOR PIC 9(07) COMP OCCURS 4 TIMES.
016300 01  WKS-TOTAL-PERIODO            PIC 9(07) COMP VALUE ZEROS.

016400 01  WKS-TABLA-DIRECCION.
016500     05  WKS-DIR-CANT             PIC 9(03) COMP VALUE ZEROS.
016600     05  WKS-DIR-ENTRADA OCCURS 1 TO 10 TIMES
016700             DEPENDING ON WKS-DIR-CANT
016800             INDEXED BY IX-DIR.
016900         10  WKS-DIR-VALOR        PIC X(10).
017000         10  WKS-DIR-SUMA         PIC S9(09)V99.
017100 01  WKS-TOTAL-DIRECCION          PIC S9(09)V99 VALUE ZEROS.

017200 01  WKS-TABLA-CONTRAPARTE.
017300     05  WKS-CTP-CANT             PIC 9(03) COMP VALUE ZEROS.
017400     05  WKS-CTP-ENTRADA OCCURS 1 TO 300 TIMES
017500             DEPENDING ON WKS-CTP-CANT
017600             INDEXED BY IX-CTP.
017700         10  WKS-CTP-VALOR        PIC X(30).
017800         10  WKS-CTP-CONTADOR     PIC 9(07) COMP.
017900 01  WKS-TOTAL-CTP                PIC 9(07) COMP VALUE ZEROS.

018000 01  WKS-TABLA-BANDA.
018100     05  WKS-BANDA-CONTADOR PIC 9(07) COMP OCCURS 5 TIMES.
018200 01  WKS-BANDA-SIN-VALOR          PIC 9(07) COMP VALUE ZEROS.
018300 01  WKS-TOTAL-BANDA               PIC 9(07) COMP VALUE ZEROS.
018400******************************************************************
018500*       INDICES DE RECORRIDO DE TABLAS DE TAMANO FIJO            *
018600******************************************************************
018700 01  WKS-IX-MES                   PIC 9(02) COMP VALUE ZEROS.
018800 01  WKS-IX-PERIODO               PIC 9(01) COMP VALUE ZEROS.
018900 01  WKS-IX-BANDA                 PIC 9(01) COMP VALUE ZEROS.
019000 01  WKS-MES-EDITADO              PIC 9(02) VALUE ZEROS.
019100 01  WKS-TITULO-TEXTO             PIC X(40) VALUE SPACES.
019200******************************************************************
019300*                  AREA DE CALCULO DE PORCENTAJE                 *
019400******************************************************************
019500 01  WKS-PCT-CONTADOR             PIC 9(07) COMP VALUE ZEROS.
019600 01  WKS-PCT-TOTAL                PIC 9(07) COMP VALUE ZEROS.
019700 01  WKS-PCT-NUM                  PIC 999V9 VALUE ZEROS.
019800 01  WKS-PCT-EDITADO              PIC ZZ9.9.
019900 01  WKS-MONTO-CONTADOR           PIC S9(09)V99 VALUE ZEROS.
020000 01  WKS-MONTO-TOTAL              PIC S9(09)V99 VALUE ZEROS.
020100 01  WKS-MONTO-EDITADO-RPT        PIC ZZ,ZZZ,ZZ9.99.
020200******************************************************************
020300*               ACUMULADOR DE LA BANDA "OTROS"                   *
020400******************************************************************
020500 01  WKS-OTROS-CANT               PIC 9(07) COMP VALUE ZEROS.
020600******************************************************************
020700*  PUENTE DISPLAY PARA IMPRIMIR UN CONTADOR COMP EN UNA LINEA     *
020800*  DE REPORTE (EL MOVE DIRECTO DE COMP A ALFANUMERICO NO APLICA)  *
020900******************************************************************
021000 01  WKS-CONTADOR-DISPLAY          PIC 9(09) VALUE ZEROS.
021100 PROCEDURE DIVISION.
021200******************************************************************
021300*                 S E C C I O N   P R I N C I P A L              *
021400******************************************************************
021500 100-PRINCIPAL SECTION.
021600     PERFORM 110-ABRE-ARCHIVOS
021700     PERFORM 200-LEE-TRANSACCION
021800     PERFORM 210-PROCESA-TRANSACCION UNTIL FIN-WECHAT
021900     PERFORM 300-EMITE-REPORTE
022000     PERFORM 900-CIERRA-ARCHIVOS
022100     STOP RUN.
022200 100-PRINCIPAL-E. EXIT.

022300 110-ABRE-ARCHIVOS SECTION.                                       PEDR0057
022400     OPEN INPUT  WECHAT-BILLS
022500     OPEN OUTPUT REPORTE-WECHAT
022600     IF WKS-FS-ENTRADA NOT = 0 OR WKS-FS-SALIDA NOT = 0
022700        DISPLAY "================================================"
022800                UPON CONSOLE
022900        DISPLAY " HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE BIL3W010"
023000                UPON CONSOLE
023100        MOVE 91 TO RETURN-CODE
023200        STOP RUN
023300     END-IF.
023400 110-ABRE-ARCHIVOS-E. EXIT.

023500 200-LEE-TRANSACCION SECTION.
023600     READ WECHAT-BILLS
023700          AT END SET FIN-WECHAT TO TRUE
023800     END-READ.
023900 200-LEE-TRANSACCION-E. EXIT.

024000******************************************************************
024100*  POR CADA TRANSACCION: DERIVA FECHA/MONTO, ACUMULA EN LAS      *
024200*  SEIS DISTRIBUCIONES Y LEE LA SIGUIENTE. EL ID DE TRANSACCION  *
024300*  Y EL ID DE COMERCIO NO PARTICIPAN EN NINGUNA ESTADISTICA       *
024400******************************************************************
024500 210-PROCESA-TRANSACCION SECTION.                                 EEDR0099
024600     ADD 1 TO WKS-REG-LEIDOS
024700     PERFORM 211-DERIVA-FECHA
024800     PERFORM 213-LIMPIA-MONTO
024900     IF NOT WKS-FECHA-ES-VALIDA OR NOT WKS-MONTO-ES-VALIDO
025000        ADD 1 TO WKS-REG-INVALIDOS
025100     END-IF
025200     IF WKS-FECHA-ES-VALIDA
025300        PERFORM 214-DERIVA-PERIODO
025400        PERFORM 220-ACUMULA-ANIO
025500        PERFORM 221-ACUMULA-MES-Y-PERIODO
025600     END-IF
025700     IF WKS-MONTO-ES-VALIDO
025800        PERFORM 215-DERIVA-BANDA-MONTO
025900        PERFORM 222-ACUMULA-DIRECCION
026000        PERFORM 223-ACUMULA-BANDA
026100     END-IF
026200     PERFORM 224-ACUMULA-CONTRAPARTE
026300     PERFORM 200-LEE-TRANSACCION.
026400 210-PROCESA-TRANSACCION-E. EXIT.

026500******************************************************************
026600*    VALIDA EL FORMATO DE LA FECHA-HORA Y DERIVA ANIO/MES/HORA    *
026700******************************************************************
026800 211-DERIVA-FECHA SECTION.
026900     MOVE 'N' TO WKS-FECHA-VALIDA
027000     MOVE BIL1W-HORA-TRANSACCION TO WKS-FECHA-TRABAJO
027100     IF WKS-F-ANIO    IS NUMERIC
027200        AND WKS-F-MES    IS NUMERIC
027300        AND WKS-F-HORA   IS NUMERIC
027400        AND WKS-F-GUION-1  = '-'
027500        AND WKS-F-GUION-2  = '-'
027600        AND WKS-F-ESPACIO  = SPACE
027700        AND WKS-F-DOSPTO-1 = ':'
027800        AND WKS-F-DOSPTO-2 = ':'
027900        AND WKS-F-MES >= 1 AND WKS-F-MES <= 12
028000        AND WKS-F-HORA <= 23
028100        MOVE 'Y' TO WKS-FECHA-VALIDA
028200     END-IF.
028300 211-DERIVA-FECHA-E. EXIT.

028400******************************************************************
028500*   QUITA EL SIGNO DE MONEDA (YUAN) Y LAS COMAS DE MILLARES, Y   *
028600*   CONVIERTE EL MONTO A S9(07)V99                                *
028700******************************************************************
028800 213-LIMPIA-MONTO SECTION.
028900     MOVE 'N' TO WKS-MONTO-VALIDO
029000     MOVE SPACE TO WKS-MONTO-SIGNO-TEXTO
029100     MOVE SPACES TO WKS-MONTO-SIN-SIGNO WKS-MONTO-TRABAJO
029200                    WKS-MONTO-SIN-COMAS
029300                    WKS-MONTO-ENTERA WKS-MONTO-DECIMAL

029400     IF BIL1W-MONTO-CRUDO(1:1) = "¥"
029500        MOVE BIL1W-MONTO-CRUDO(2:11) TO WKS-MONTO-SIN-SIGNO
029600     ELSE
029700        MOVE BIL1W-MONTO-CRUDO TO WKS-MONTO-SIN-SIGNO
029800     END-IF

029900     UNSTRING WKS-MONTO-SIN-SIGNO DELIMITED BY ","
030000              INTO WKS-MONTO-PARTE-1 WKS-MONTO-PARTE-2
030100                   WKS-MONTO-PARTE-3
030200     END-UNSTRING
030300     STRING WKS-MONTO-PARTE-1 DELIMITED BY SPACE
030400            WKS-MONTO-PARTE-2 DELIMITED BY SPACE
030500            WKS-MONTO-PARTE-3 DELIMITED BY SPACE
030600            INTO WKS-MONTO-SIN-COMAS
030700     END-STRING

030800     IF WKS-MONTO-SIN-COMAS(1:1) = '-'
030900        MOVE '-' TO WKS-MONTO-SIGNO-TEXTO
031000        UNSTRING WKS-MONTO-SIN-COMAS(2:11) DELIMITED BY "."
031100                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
031200        END-UNSTRING
031300     ELSE
031400        UNSTRING WKS-MONTO-SIN-COMAS DELIMITED BY "."
031500                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
031600        END-UNSTRING
031700     END-IF

031800     IF WKS-MONTO-DECIMAL NOT = SPACES
031900        INSPECT WKS-MONTO-DECIMAL REPLACING ALL SPACE BY '0'
032000     END-IF

032100     IF WKS-MONTO-ENTERA = SPACES
032200        CONTINUE
032300     ELSE
032400        MOVE WKS-MONTO-ENTERA TO WKS-MONTO-ENTERA-JUST
032500        INSPECT WKS-MONTO-ENTERA-JUST
032600                REPLACING LEADING SPACE BY ZERO
032700        IF WKS-MONTO-ENTERA-JUST IS NOT CLASE-MONEDA
032800           CONTINUE
032900        ELSE
033000           IF WKS-MONTO-DECIMAL NOT = SPACES
033100              AND WKS-MONTO-DECIMAL IS NOT CLASE-MONEDA
033200              CONTINUE
033300           ELSE
033400              MOVE WKS-MONTO-ENTERA-JUST TO WKS-MONTO-ENTERA-NUM
033500              IF WKS-MONTO-DECIMAL = SPACES
033600                 MOVE ZEROS TO WKS-MONTO-DECIMAL-NUM
033700              ELSE
033800                 MOVE WKS-MONTO-DECIMAL TO WKS-MONTO-DECIMAL-NUM
033900              END-IF
034000              COMPUTE WKS-MONTO-NUMERICO ROUNDED =
034100                      WKS-MONTO-ENTERA-NUM +
034200                      (WKS-MONTO-DECIMAL-NUM / 100)
034300              IF WKS-MONTO-SIGNO-TEXTO = '-'
034400                 MULTIPLY -1 BY WKS-MONTO-NUMERICO
034500              END-IF
034600              MOVE 'Y' TO WKS-MONTO-VALIDO
034700           END-IF
034800        END-IF
034900     END-IF.
035000 213-LIMPIA-MONTO-E. EXIT.

035100******************************************************************
035200*               DERIVA LA FRANJA HORARIA (1 A 4)                 *
035300******************************************************************
035400 214-DERIVA-PERIODO SECTION.                                      MRXC0052
035500     IF WKS-F-HORA < 6
035600        MOVE 1 TO WKS-PERIODO-NUMERO
035700     ELSE
035800        IF WKS-F-HORA < 12
035900           MOVE 2 TO WKS-PERIODO-NUMERO
036000        ELSE
036100           IF WKS-F-HORA < 18
036200              MOVE 3 TO WKS-PERIODO-NUMERO
036300           ELSE
036400              MOVE 4 TO WKS-PERIODO-NUMERO
036500           END-IF
036600        END-IF
036700     END-IF.
036800 214-DERIVA-PERIODO-E. EXIT.

036900******************************************************************
037000*    DERIVA LA BANDA DE MONTO (1 A 5); <= 0 QUEDA SIN BANDA       *
037100******************************************************************
037200 215-DERIVA-BANDA-MONTO SECTION.
037300     MOVE ZERO TO WKS-BANDA-NUMERO
037400     IF WKS-MONTO-NUMERICO > 0
037500        IF WKS-MONTO-NUMERICO <= 50
037600           MOVE 1 TO WKS-BANDA-NUMERO
037700        ELSE
037800           IF WKS-MONTO-NUMERICO <= 100
037900              MOVE 2 TO WKS-BANDA-NUMERO
038000           ELSE
038100              IF WKS-MONTO-NUMERICO <= 300
038200                 MOVE 3 TO WKS-BANDA-NUMERO
038300              ELSE
038400                 IF WKS-MONTO-NUMERICO <= 1000
038500                    MOVE 4 TO WKS-BANDA-NUMERO
038600                 ELSE
038700                    MOVE 5 TO WKS-BANDA-NUMERO
038800                 END-IF
038900              END-IF
039000           END-IF
039100        END-IF
039200     END-IF.
039300 215-DERIVA-BANDA-MONTO-E. EXIT.

039400******************************************************************
039500*         ACUMULA CONTEO POR ANIO (BUSCA O AGREGA ENTRADA)        *
039600******************************************************************
039700 220-ACUMULA-ANIO SECTION.
039800     SET IX-ANIO TO 1
039900     SEARCH WKS-ANIO-ENTRADA
040000         AT END
040100            ADD 1 TO WKS-ANIO-CANT
040200            MOVE WKS-F-ANIO TO WKS-ANIO-VALOR(WKS-ANIO-CANT)
040300            MOVE 1 TO WKS-ANIO-CONTADOR(WKS-ANIO-CANT)
040400         WHEN WKS-ANIO-VALOR(IX-ANIO) = WKS-F-ANIO
040500            ADD 1 TO WKS-ANIO-CONTADOR(IX-ANIO)
040600     END-SEARCH
040700     ADD 1 TO WKS-TOTAL-ANIO.
040800 220-ACUMULA-ANIO-E. EXIT.

040900******************************************************************
041000*            ACUMULA CONTEO POR MES Y POR FRANJA HORARIA          *
041100******************************************************************
041200 221-ACUMULA-MES-Y-PERIODO SECTION.
041300     ADD 1 TO WKS-MES-CONTADOR(WKS-F-MES)
041400     ADD 1 TO WKS-TOTAL-MES
041500     ADD 1 TO WKS-PERIODO-CONTADOR(WKS-PERIODO-NUMERO)
041600     ADD 1 TO WKS-TOTAL-PERIODO.
041700 221-ACUMULA-MES-Y-PERIODO-E. EXIT.

041800******************************************************************
041900*        ACUMULA EL MONTO EN LA SUMA POR DIRECCION (BUSCA/AGREGA) *
042000******************************************************************
042100 222-ACUMULA-DIRECCION SECTION.
042200     SET IX-DIR TO 1
042300     SEARCH WKS-DIR-ENTRADA
042400         AT END
042500            ADD 1 TO WKS-DIR-CANT
042600            MOVE BIL1W-DIRECCION TO WKS-DIR-VALOR(WKS-DIR-CANT)
042700            MOVE WKS-MONTO-NUMERICO TO WKS-DIR-SUMA(WKS-DIR-CANT)
042800         WHEN WKS-DIR-VALOR(IX-DIR) = BIL1W-DIRECCION
042900            ADD WKS-MONTO-NUMERICO TO WKS-DIR-SUMA(IX-DIR)
043000     END-SEARCH
043100     ADD WKS-MONTO-NUMERICO TO WKS-TOTAL-DIRECCION.
043200 222-ACUMULA-DIRECCION-E. EXIT.

043300******************************************************************
043400*   ACUMULA CONTEO POR BANDA DE MONTO (0 = SIN BANDA, MONTO<=0)   *
043500******************************************************************
043600 223-ACUMULA-BANDA SECTION.
043700     IF WKS-BANDA-NUMERO = ZERO
043800        ADD 1 TO WKS-BANDA-SIN-VALOR
043900     ELSE
044000        ADD 1 TO WKS-BANDA-CONTADOR(WKS-BANDA-NUMERO)
044100        ADD 1 TO WKS-TOTAL-BANDA
044200     END-IF.
044300 223-ACUMULA-BANDA-E. EXIT.

044400******************************************************************
044500*     ACUMULA CONTEO POR CONTRAPARTE (BUSCA O AGREGA ENTRADA)     *
044600******************************************************************
044700 224-ACUMULA-CONTRAPARTE SECTION.
044800     SET IX-CTP TO 1
044900     SEARCH WKS-CTP-ENTRADA
045000         AT END
045100            ADD 1 TO WKS-CTP-CANT
045200            MOVE BIL1W-CONTRAPARTE TO WKS-CTP-VALOR(WKS-CTP-CANT)
045300            MOVE 1 TO WKS-CTP-CONTADOR(WKS-CTP-CANT)
045400         WHEN WKS-CTP-VALOR(IX-CTP) = BIL1W-CONTRAPARTE
045500            ADD 1 TO WKS-CTP-CONTADOR(IX-CTP)
045600     END-SEARCH
045700     ADD 1 TO WKS-TOTAL-CTP.
045800 224-ACUMULA-CONTRAPARTE-E. EXIT.

045900******************************************************************
046000*           E M I S I O N   D E L   R E P O R T E                *
046100******************************************************************
046200 300-EMITE-REPORTE SECTION.
046300     PERFORM 301-SECCION-ANIO
046400     PERFORM 302-SECCION-MES
046500     PERFORM 303-SECCION-PERIODO
046600     PERFORM 304-SECCION-DIRECCION
046700     PERFORM 305-SECCION-CONTRAPARTE
046800     PERFORM 306-SECCION-BANDA
046900     PERFORM 380-IMPRIME-CONTROLES.
047000 300-EMITE-REPORTE-E. EXIT.

047100 301-SECCION-ANIO SECTION.
047200     MOVE "1 - TRANSACCIONES POR ANIO" TO WKS-TITULO-TEXTO
047300     PERFORM 390-TITULO
047400     PERFORM 301-LINEA-ANIO
047500         VARYING IX-ANIO FROM 1 BY 1
047600         UNTIL IX-ANIO > WKS-ANIO-CANT
047700     MOVE WKS-TOTAL-ANIO TO WKS-PCT-CONTADOR
047800     PERFORM 391-IMPRIME-TOTAL.
047900 301-SECCION-ANIO-E. EXIT.

048000 301-LINEA-ANIO SECTION.
048100     MOVE SPACES TO WKS-LINEA-TRABAJO
048200     MOVE WKS-ANIO-VALOR(IX-ANIO) TO WKS-LIN-TEXTO
048300     MOVE WKS-ANIO-CONTADOR(IX-ANIO) TO WKS-PCT-CONTADOR
048400     MOVE WKS-TOTAL-ANIO TO WKS-PCT-TOTAL
048500     PERFORM 395-CALCULA-PCT
048600     PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT.
048700 301-LINEA-ANIO-E. EXIT.

048800 302-SECCION-MES SECTION.
048900     MOVE "2 - TRANSACCIONES POR MES" TO WKS-TITULO-TEXTO
049000     PERFORM 390-TITULO
049100     PERFORM 302-LINEA-MES
049200         VARYING WKS-IX-MES FROM 1 BY 1 UNTIL WKS-IX-MES > 12
049300     MOVE WKS-TOTAL-MES TO WKS-PCT-CONTADOR
049400     PERFORM 391-IMPRIME-TOTAL.
049500 302-SECCION-MES-E. EXIT.

049600 302-LINEA-MES SECTION.
049700     MOVE SPACES TO WKS-LINEA-TRABAJO
049800     MOVE WKS-IX-MES TO WKS-MES-EDITADO
049900     MOVE WKS-MES-EDITADO TO WKS-LIN-TEXTO
050000     MOVE WKS-MES-CONTADOR(WKS-IX-MES) TO WKS-PCT-CONTADOR
050100     MOVE WKS-TOTAL-MES TO WKS-PCT-TOTAL
050200     PERFORM 395-CALCULA-PCT
050300     PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT.
050400 302-LINEA-MES-E. EXIT.

050500 303-SECCION-PERIODO SECTION.
050600      MOVE "3 - TRANSACCIONES POR FRANJA HORARIA"
050700           TO WKS-TITULO-TEXTO
050800     PERFORM 390-TITULO
050900     PERFORM 303-LINEA-PERIODO
051000         VARYING WKS-IX-PERIODO FROM 1 BY 1
051100         UNTIL WKS-IX-PERIODO > 4
051200     MOVE WKS-TOTAL-PERIODO TO WKS-PCT-CONTADOR
051300     PERFORM 391-IMPRIME-TOTAL.
051400 303-SECCION-PERIODO-E. EXIT.

051500 303-LINEA-PERIODO SECTION.
051600     MOVE SPACES TO WKS-LINEA-TRABAJO
051700     MOVE WKS-PERIODO-TEXTO(WKS-IX-PERIODO) TO WKS-LIN-TEXTO
051800     MOVE WKS-PERIODO-CONTADOR(WKS-IX-PERIODO) TO WKS-PCT-CONTADOR
051900     MOVE WKS-TOTAL-PERIODO TO WKS-PCT-TOTAL
052000     PERFORM 395-CALCULA-PCT
052100     PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT.
052200 303-LINEA-PERIODO-E. EXIT.

052300 304-SECCION-DIRECCION SECTION.
052400     MOVE "4 - TOTAL DE MONTO POR DIRECCION" TO WKS-TITULO-TEXTO
052500     PERFORM 390-TITULO
052600     PERFORM 304-LINEA-DIRECCION
052700         VARYING IX-DIR FROM 1 BY 1 UNTIL IX-DIR > WKS-DIR-CANT.
052800 304-SECCION-DIRECCION-E. EXIT.

052900 304-LINEA-DIRECCION SECTION.
053000     MOVE SPACES TO WKS-LINEA-TRABAJO
053100     MOVE WKS-DIR-VALOR(IX-DIR) TO WKS-LIN-TEXTO
053200     MOVE WKS-DIR-SUMA(IX-DIR) TO WKS-MONTO-EDITADO-RPT
053300     MOVE WKS-MONTO-EDITADO-RPT TO WKS-LIN-VALOR
053400     MOVE WKS-DIR-SUMA(IX-DIR) TO WKS-MONTO-CONTADOR
053500     MOVE WKS-TOTAL-DIRECCION TO WKS-MONTO-TOTAL
053600     PERFORM 396-CALCULA-PCT-MONTO
053700     PERFORM 393-ESCRIBE-LINEA.
053800 304-LINEA-DIRECCION-E. EXIT.

053900******************************************************************
054000*   SECCION 5: CONTRAPARTE CON CORTE "OTROS" AL 3 POR CIENTO      *
054100******************************************************************
054200 305-SECCION-CONTRAPARTE SECTION.
054300     MOVE "5 - DISTRIBUCION POR CONTRAPARTE" TO WKS-TITULO-TEXTO
054400     PERFORM 390-TITULO
054500     MOVE ZEROS TO WKS-OTROS-CANT
054600     PERFORM 305-LINEA-CONTRAPARTE
054700         VARYING IX-CTP FROM 1 BY 1 UNTIL IX-CTP > WKS-CTP-CANT
054800     IF WKS-OTROS-CANT > 0
054900        MOVE SPACES TO WKS-LINEA-TRABAJO
055000        MOVE "OTHER" TO WKS-LIN-TEXTO
055100        MOVE WKS-OTROS-CANT TO WKS-PCT-CONTADOR
055200        MOVE WKS-TOTAL-CTP TO WKS-PCT-TOTAL
055300        PERFORM 395-CALCULA-PCT
055400        PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT
055500     END-IF
055600     MOVE WKS-TOTAL-CTP TO WKS-PCT-CONTADOR
055700     PERFORM 391-IMPRIME-TOTAL.
055800 305-SECCION-CONTRAPARTE-E. EXIT.

055900 305-LINEA-CONTRAPARTE SECTION.
056000     MOVE WKS-CTP-CONTADOR(IX-CTP) TO WKS-PCT-CONTADOR
056100     MOVE WKS-TOTAL-CTP TO WKS-PCT-TOTAL
056200     PERFORM 395-CALCULA-PCT
056300     IF WKS-PCT-NUM < 3.0
056400        ADD WKS-CTP-CONTADOR(IX-CTP) TO WKS-OTROS-CANT
056500     ELSE
056600        MOVE SPACES TO WKS-LINEA-TRABAJO
056700        MOVE WKS-CTP-VALOR(IX-CTP) TO WKS-LIN-TEXTO
056800        PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT
056900     END-IF.
057000 305-LINEA-CONTRAPARTE-E. EXIT.

057100 306-SECCION-BANDA SECTION.
057200      MOVE "6 - DISTRIBUCION POR BANDA DE MONTO"
057300           TO WKS-TITULO-TEXTO
057400     PERFORM 390-TITULO
057500     PERFORM 306-LINEA-BANDA
057600         VARYING WKS-IX-BANDA FROM 1 BY 1 UNTIL WKS-IX-BANDA > 5
057700     MOVE WKS-TOTAL-BANDA TO WKS-PCT-CONTADOR
057800     PERFORM 391-IMPRIME-TOTAL.
057900 306-SECCION-BANDA-E. EXIT.

058000 306-LINEA-BANDA SECTION.
058100     MOVE SPACES TO WKS-LINEA-TRABAJO
058200     MOVE WKS-BANDA-TEXTO(WKS-IX-BANDA) TO WKS-LIN-TEXTO
058300     MOVE WKS-BANDA-CONTADOR(WKS-IX-BANDA) TO WKS-PCT-CONTADOR
058400     MOVE WKS-TOTAL-BANDA TO WKS-PCT-TOTAL
058500     PERFORM 395-CALCULA-PCT
058600     PERFORM 392-IMPRIME-CLAVE-CONTADOR-PCT.
058700 306-LINEA-BANDA-E. EXIT.

058800******************************************************************
058900*              TOTALES DE CONTROL AL FINAL DEL REPORTE           *
059000******************************************************************
059100 380-IMPRIME-CONTROLES SECTION.                                   PEDR0107
059200     MOVE SPACES TO WKS-LINEA-TRABAJO
059300     PERFORM 393-ESCRIBE-LINEA
059400     MOVE SPACES TO WKS-LINEA-TRABAJO
059500     MOVE "REGISTROS LEIDOS" TO WKS-LIN-TEXTO
059600     MOVE WKS-REG-LEIDOS TO WKS-CONTADOR-DISPLAY
059700     MOVE WKS-CONTADOR-DISPLAY TO WKS-LIN-VALOR
059800     PERFORM 393-ESCRIBE-LINEA
059900     MOVE SPACES TO WKS-LINEA-TRABAJO
060000     MOVE "REGISTROS INVALIDOS" TO WKS-LIN-TEXTO
060100     MOVE WKS-REG-INVALIDOS TO WKS-CONTADOR-DISPLAY
060200     MOVE WKS-CONTADOR-DISPLAY TO WKS-LIN-VALOR
060300     PERFORM 393-ESCRIBE-LINEA.
060400 380-IMPRIME-CONTROLES-E. EXIT.

060500******************************************************************
060600*                 R U T I N A S   D E   I M P R E S I O N        *
060700******************************************************************
060800 390-TITULO SECTION.
060900     MOVE SPACES TO REG-REPORTE-WECHAT
061000     WRITE REG-REPORTE-WECHAT
061100     MOVE SPACES TO REG-REPORTE-WECHAT
061200     MOVE WKS-TITULO-TEXTO TO REG-REPORTE-WECHAT
061300     WRITE REG-REPORTE-WECHAT.
061400 390-TITULO-E. EXIT.

061500 391-IMPRIME-TOTAL SECTION.
061600     MOVE SPACES TO WKS-LINEA-TRABAJO
061700     MOVE "TOTAL" TO WKS-LIN-TEXTO
061800     MOVE WKS-PCT-CONTADOR TO WKS-CONTADOR-DISPLAY
061900     MOVE WKS-CONTADOR-DISPLAY TO WKS-LIN-VALOR
062000     PERFORM 393-ESCRIBE-LINEA.
062100 391-IMPRIME-TOTAL-E. EXIT.

062200 392-IMPRIME-CLAVE-CONTADOR-PCT SECTION.
062300     MOVE WKS-PCT-CONTADOR TO WKS-CONTADOR-DISPLAY
062400     MOVE WKS-CONTADOR-DISPLAY TO WKS-LIN-VALOR
062500     STRING WKS-PCT-EDITADO DELIMITED BY SIZE
062600            "%"            DELIMITED BY SIZE
062700            INTO WKS-LIN-PCT
062800     END-STRING
062900     PERFORM 393-ESCRIBE-LINEA.
063000 392-IMPRIME-CLAVE-CONTADOR-PCT-E. EXIT.

063100 393-ESCRIBE-LINEA SECTION.
063200     MOVE WKS-LINEA-TRABAJO TO REG-REPORTE-WECHAT
063300     WRITE REG-REPORTE-WECHAT.
063400 393-ESCRIBE-LINEA-E. EXIT.

063500******************************************************************
063600*    CALCULA EL PORCENTAJE (CONTADOR / TOTAL) A UN DECIMAL        *
063700******************************************************************
063800 395-CALCULA-PCT SECTION.
063900     IF WKS-PCT-TOTAL = ZERO
064000        MOVE ZEROS TO WKS-PCT-NUM
064100     ELSE
064200        COMPUTE WKS-PCT-NUM ROUNDED =
064300                (WKS-PCT-CONTADOR * 100) / WKS-PCT-TOTAL
064400     END-IF
064500     MOVE WKS-PCT-NUM TO WKS-PCT-EDITADO.
064600 395-CALCULA-PCT-E. EXIT.

064700******************************************************************
064800*   CALCULA EL PORCENTAJE DE MONTO SOBRE EL TOTAL GENERAL         *
064900******************************************************************
065000 396-CALCULA-PCT-MONTO SECTION.
065100     IF WKS-MONTO-TOTAL = ZERO
065200        MOVE ZEROS TO WKS-PCT-NUM
065300     ELSE
065400        COMPUTE WKS-PCT-NUM ROUNDED =
065500                (WKS-MONTO-CONTADOR * 100) / WKS-MONTO-TOTAL
065600     END-IF
065700     MOVE WKS-PCT-NUM TO WKS-PCT-EDITADO
065800     STRING WKS-PCT-EDITADO DELIMITED BY SIZE
065900            "%"            DELIMITED BY SIZE
066000            INTO WKS-LIN-PCT
066100     END-STRING.
066200 396-CALCULA-PCT-MONTO-E. EXIT.

066300 900-CIERRA-ARCHIVOS SECTION.
066400     CLOSE WECHAT-BILLS
066500     CLOSE REPORTE-WECHAT.
066600 900-CIERRA-ARCHIVOS-E. EXIT.
