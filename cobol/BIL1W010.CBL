000100******************************************************************
000200* FECHA       : 14/05/1987                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                                *
000400* APLICACION  : BILLETERA ELECTRONICA                            *
000500* PROGRAMA    : BIL1W010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL EXTRACTO DE TRANSACCIONES WECHAT PAY      *
000800*             : RECIBIDO DE LA BILLETERA ELECTRONICA, LIMPIA Y   *
000900*             : VALIDA CADA REGISTRO Y GENERA UNA SENTENCIA      *
001000*             : INSERT POR REGISTRO VALIDO PARA LA CARGA DE LA   *
001100*             : TABLA WECHAT_BILLS EN EL MOTOR SQL DE            *
001200*             : RECONCILIACION                                   *
001300* ARCHIVOS    : WCHPDIA  (PS ENTRADA EXTRACTO WECHAT)             *
001400*             : WCHSQLC  (PS SALIDA SENTENCIAS INSERT)           *
001500* ACCION (ES) : C=CARGA UNICA POR CORRIDA                        *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* INSTALADO   : 20/05/1987                                       *
001800******************************************************************
001900*               B I T A C O R A   D E   C A M B I O S            *
002000******************************************************************
002100* 14/05/1987 JALV 0001 VERSION ORIGINAL, CLON DEL CARGADOR        *
002200*                      GENERICO DE EXTRACTOS A SENTENCIAS SQL     *
002300* 02/09/1988 JALV 0012 SE AGREGA CONTEO DE REGISTROS OMITIDOS    *
002400* 23/01/1991 MRXC 0031 SE AJUSTA VALIDACION DE MONTO NEGATIVO    *
002500* 11/06/1993 MRXC 0048 SE AGREGA DUPLICACION DE COMILLAS SIMPLES *
002600*                      EN CAMPOS DE TEXTO ANTES DE ARMAR EL      *
002700*                      INSERT                                    *
002800* 30/03/1995 PEDR 0057 SE ESTANDARIZA RUTINA DE APERTURA DE      *
002900*                      ARCHIVOS CON EL RESTO DE LA APLICACION    *
003000* 14/12/1998 PEDR 0069 REVISION Y2K - SE CONFIRMA QUE EL CAMPO   *
003100*                      DE FECHA DE TRANSACCION YA VIAJA EN       *
003200*                      FORMATO AAAA-MM-DD Y NO REQUIERE CAMBIO   *
003300* 03/02/1999 PEDR 0070 CIERRE FORMAL DE LA REVISION Y2K          *
003400* 25/09/2015 EEDR 0099 SE ADAPTA EL CARGADOR GENERICO AL NUEVO   *
003500*                      CONVENIO CON LA BILLETERA ELECTRONICA     *
003600*                      WECHAT PAY; SE RENOMBRA A BIL1W010        *
003700* 02/10/2015 EEDR 0100 SE AGREGA RUTINA PARA QUITAR EL SIGNO DE  *
003800*                      MONEDA Y-YUAN DEL MONTO ANTES DE QUITAR   *
003900*                      LAS COMAS DE MILLARES                     *
004000* 16/04/2016 PEDR 0107 SE AGREGAN ESTADISTICAS DE CONTROL AL     *
004100*                      FINAL DE LA CORRIDA (LEIDOS/ESCRITOS/     *
004200*                      OMITIDOS) PEDIDAS POR CONTRALORIA          *
004300* 14/03/2018 EEDR 0124 SE VALIDA EL MONTO CON LA CLASE         *
004400*                      CLASE-MONEDA EN LUGAR DE IS NUMERIC      *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.                     BIL1W010.
004800 AUTHOR.                         J. ALVARADO.
004900 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
005000 DATE-WRITTEN.                   05/14/87.
005100 DATE-COMPILED.                  03/14/18.
005200 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS CLASE-MONEDA IS "0123456789".
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT WECHAT-BILLS  ASSIGN TO WCHPDIA
006000            ORGANIZATION  IS SEQUENTIAL
006100            FILE STATUS   IS WKS-FS-ENTRADA.
006200     SELECT WECHAT-SQL    ASSIGN TO WCHSQLC
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS WKS-FS-SALIDA.
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*              DEFINICION DE ARCHIVOS DE ENTRADA Y SALIDA        *
006900******************************************************************
007000 FD  WECHAT-BILLS.
007100     COPY BIL1WCH.
007200 FD  WECHAT-SQL
007300     RECORD CONTAINS 1 TO 300 CHARACTERS.
007400 01  REG-WECHAT-SQL                      PIC X(300).
007500 WORKING-STORAGE SECTION.
007600     COPY BILFSE1.
007700******************************************************************
007800*           CONTADORES Y DISPARADORES DE CONTROL DE CORRIDA      *
007900******************************************************************
008000 01  WKS-CAMPOS-DE-TRABAJO.
008100     05  WKS-PROGRAMA             PIC X(08) VALUE "BIL1W010".
008200     05  WKS-REG-LEIDOS           PIC 9(06) COMP VALUE ZEROS.
008300     05  WKS-REG-ESCRITOS         PIC 9(06) COMP VALUE ZEROS.
008400     05  WKS-REG-OMITIDOS         PIC 9(06) COMP VALUE ZEROS.
008500     05  WKS-FIN-WECHAT           PIC X(01) VALUE 'N'.
008600         88  FIN-WECHAT                     VALUE 'Y'.
008700     05  WKS-REGISTRO-VALIDO      PIC X(01) VALUE 'Y'.
008800         88  REGISTRO-ES-VALIDO             VALUE 'Y'.
008900     05  FILLER                   PIC X(06) VALUE SPACES.
009000******************************************************************
009100*       AREA DE TRABAJO PARA LIMPIEZA Y CONVERSION DEL MONTO     *
009200******************************************************************
009300 01  WKS-MONTO-SIN-SIGNO          PIC X(12) VALUE SPACES.
009400 01  WKS-MONTO-TRABAJO.
009500     05  WKS-MONTO-PARTE-1        PIC X(12).
009600     05  WKS-MONTO-PARTE-2        PIC X(12).
009700     05  WKS-MONTO-PARTE-3        PIC X(12).
009800 01  WKS-MONTO-SIN-COMAS          PIC X(12) VALUE SPACES.
009900 01  WKS-MONTO-VALIDO             PIC X(01) VALUE 'N'.
010000     88  WKS-MONTO-NUMERICA               VALUE 'Y'.
010100 01  WKS-MONTO-SIGNO-TEXTO        PIC X(01) VALUE SPACE.
010200 01  WKS-MONTO-ENTERA             PIC X(09) VALUE SPACES.
010300 01  WKS-MONTO-ENTERA-JUST        PIC X(09) JUSTIFIED RIGHT
010400                                   VALUE SPACES.
010500 01  WKS-MONTO-DECIMAL            PIC X(02) VALUE SPACES.
010600 01  WKS-MONTO-ENTERA-NUM         PIC 9(09) VALUE ZEROS.
010700 01  WKS-MONTO-DECIMAL-NUM        PIC 9(02) VALUE ZEROS.
010800 01  WKS-MONTO-NUMERICO           PIC S9(07)V99 VALUE ZEROS.
010900 01  WKS-MONTO-EDITADO            PIC -(7)9.99.
011000 01  WKS-MONTO-TEXTO-SQL          PIC X(12) VALUE SPACES.
011100******************************************************************
011200*   AREA DE TRABAJO PARA RECORTE DE BLANCOS (ID Y COMERCIO)       *
011300******************************************************************
011400 01  WKS-CAMPO-TRIM               PIC X(32).
011500 01  WKS-CAMPO-TRIM-TBL REDEFINES WKS-CAMPO-TRIM.
011600     05  WKS-TRIM-CARACTER        PIC X(01) OCCURS 32 TIMES.
011700 01  WKS-RESULTADO-TRIM           PIC X(32) VALUE SPACES.
011800 01  WKS-IDX-TRIM-INI             PIC 9(02) COMP VALUE ZEROS.
011900 01  WKS-IDX-TRIM-FIN             PIC 9(02) COMP VALUE ZEROS.
012000******************************************************************
012100*   AREA DE TRABAJO PARA DUPLICAR COMILLAS SIMPLES EN TEXTO       *
012200******************************************************************
012300 01  WKS-CAMPO-ENTRADA            PIC X(40).
012400 01  WKS-CAMPO-ENTRADA-TBL REDEFINES WKS-CAMPO-ENTRADA.
012500     05  WKS-CAR-ENTRADA          PIC X(01) OCCURS 40 TIMES.
012600 01  WKS-CAMPO-SALIDA             PIC X(80) VALUE SPACES.
012700 01  WKS-CAMPO-SALIDA-TBL REDEFINES WKS-CAMPO-SALIDA.
012800     05  WKS-CAR-SALIDA           PIC X(01) OCCURS 80 TIMES.
012900 01  WKS-IDX-ENTRADA              PIC 9(02) COMP VALUE ZEROS.
013000 01  WKS-IDX-SALIDA               PIC 9(02) COMP VALUE ZEROS.
013100******************************************************************
013200*       CAMPOS DE TEXTO YA ESCAPADOS, LISTOS PARA EL INSERT       *
013300******************************************************************
013400 01  WKS-TIPO-TRANSACCION-SQL     PIC X(80) VALUE SPACES.
013500 01  WKS-DIRECCION-SQL            PIC X(80) VALUE SPACES.
013600 01  WKS-FORMA-PAGO-SQL           PIC X(80) VALUE SPACES.
013700 01  WKS-CONTRAPARTE-SQL          PIC X(80) VALUE SPACES.
013800 01  WKS-ID-TRANSACCION-SQL       PIC X(32) VALUE SPACES.
013900 01  WKS-ID-COMERCIO-SQL          PIC X(32) VALUE SPACES.
014000******************************************************************
014100*                 LINEA FINAL DEL INSERT                         *
014200******************************************************************
014300 01  WKS-LINEA-INSERT             PIC X(300) VALUE SPACES.
014400******************************************************************
014500 PROCEDURE DIVISION.
014600******************************************************************
014700*                 S E C C I O N   P R I N C I P A L              *
014800******************************************************************
014900 100-PRINCIPAL SECTION.
015000     PERFORM 110-ABRE-ARCHIVOS
015100     PERFORM 200-LEE-TRANSACCION
015200     PERFORM 210-PROCESA-TRANSACCION UNTIL FIN-WECHAT
015300     PERFORM 800-ESTADISTICAS
015400     PERFORM 900-CIERRA-ARCHIVOS
015500     STOP RUN.
015600 100-PRINCIPAL-E. EXIT.

015700******************************************************************
015800*                  APERTURA DE ARCHIVOS DE LA CORRIDA             *
015900******************************************************************
016000 110-ABRE-ARCHIVOS SECTION.                                       PEDR0057
016100     OPEN INPUT  WECHAT-BILLS
016200     OPEN OUTPUT WECHAT-SQL
016300     IF WKS-FS-ENTRADA NOT = 0 OR WKS-FS-SALIDA NOT = 0
016400        DISPLAY "================================================"
016500                UPON CONSOLE
016600        DISPLAY " HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE BIL1W010"
016700                UPON CONSOLE
016800        DISPLAY " FILE STATUS ENTRADA : (" WKS-FS-ENTRADA ")"
016900                UPON CONSOLE
017000        DISPLAY " FILE STATUS SALIDA  : (" WKS-FS-SALIDA  ")"
017100                UPON CONSOLE
017200        DISPLAY "================================================"
017300                UPON CONSOLE
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     ELSE
017700        DISPLAY "******** APERTURA DE ARCHIVOS EXITOSA ********"
017800                UPON CONSOLE
017900     END-IF.
018000 110-ABRE-ARCHIVOS-E. EXIT.

018100******************************************************************
018200*                LECTURA SECUENCIAL DEL EXTRACTO WECHAT           *
018300******************************************************************
018400 200-LEE-TRANSACCION SECTION.
018500     READ WECHAT-BILLS
018600          AT END SET FIN-WECHAT TO TRUE
018700     END-READ.
018800 200-LEE-TRANSACCION-E. EXIT.

018900******************************************************************
019000*      PROCESA UNA TRANSACCION: VALIDA, LIMPIA Y ESCRIBE          *
019100******************************************************************
019200 210-PROCESA-TRANSACCION SECTION.                                 EEDR0099
019300     ADD 1 TO WKS-REG-LEIDOS
019400     MOVE 'Y' TO WKS-REGISTRO-VALIDO
019500     PERFORM 220-LIMPIA-Y-VALIDA
019600     IF REGISTRO-ES-VALIDO
019700        PERFORM 230-ESCAPA-CAMPOS-TEXTO
019800        PERFORM 240-CONSTRUYE-INSERT
019900        PERFORM 250-ESCRIBE-INSERT
020000     ELSE
020100        ADD 1 TO WKS-REG-OMITIDOS
020200     END-IF
020300     PERFORM 200-LEE-TRANSACCION.
020400 210-PROCESA-TRANSACCION-E. EXIT.

020500******************************************************************
020600*   LIMPIA ID DE TRANSACCION / COMERCIO Y EL MONTO; VALIDA AMBOS  *
020700******************************************************************
020800 220-LIMPIA-Y-VALIDA SECTION.                                     EEDR0099
020900     MOVE BIL1W-ID-TRANSACCION TO WKS-CAMPO-TRIM
021000     PERFORM 221-RECORTA-BLANCOS
021100     MOVE WKS-RESULTADO-TRIM   TO WKS-ID-TRANSACCION-SQL
021200     IF WKS-IDX-TRIM-INI > WKS-IDX-TRIM-FIN
021300        MOVE 'N' TO WKS-REGISTRO-VALIDO
021400     END-IF

021500     MOVE BIL1W-ID-COMERCIO TO WKS-CAMPO-TRIM
021600     PERFORM 221-RECORTA-BLANCOS
021700     MOVE WKS-RESULTADO-TRIM TO WKS-ID-COMERCIO-SQL

021800     PERFORM 225-LIMPIA-MONTO
021900     IF NOT WKS-MONTO-NUMERICA
022000        MOVE 'N' TO WKS-REGISTRO-VALIDO
022100     ELSE
022200        MOVE WKS-MONTO-NUMERICO TO WKS-MONTO-EDITADO
022300        UNSTRING WKS-MONTO-EDITADO DELIMITED BY ALL SPACE
022400                 INTO WKS-MONTO-TEXTO-SQL
022500        END-UNSTRING
022600     END-IF.
022700 220-LIMPIA-Y-VALIDA-E. EXIT.

022800******************************************************************
022900*    QUITA BLANCOS/TABULADORES AL INICIO Y AL FINAL DEL CAMPO     *
023000******************************************************************
023100 221-RECORTA-BLANCOS SECTION.
023200     INSPECT WKS-CAMPO-TRIM CONVERTING X'09' TO ' '
023300     MOVE SPACES TO WKS-RESULTADO-TRIM
023400     MOVE 1  TO WKS-IDX-TRIM-INI
023500     MOVE 32 TO WKS-IDX-TRIM-FIN
023600     PERFORM 222-AVANZA-INICIO
023700         UNTIL WKS-IDX-TRIM-INI > 32
023800            OR WKS-TRIM-CARACTER(WKS-IDX-TRIM-INI) NOT = SPACE
023900     PERFORM 223-RETROCEDE-FIN
024000         UNTIL WKS-IDX-TRIM-FIN < 1
024100            OR WKS-TRIM-CARACTER(WKS-IDX-TRIM-FIN) NOT = SPACE
024200     IF WKS-IDX-TRIM-INI <= WKS-IDX-TRIM-FIN
024300        MOVE WKS-CAMPO-TRIM(WKS-IDX-TRIM-INI:
024400             WKS-IDX-TRIM-FIN - WKS-IDX-TRIM-INI + 1)
024500             TO WKS-RESULTADO-TRIM
024600     END-IF.
024700 221-RECORTA-BLANCOS-E. EXIT.

024800 222-AVANZA-INICIO SECTION.
024900     ADD 1 TO WKS-IDX-TRIM-INI.
025000 222-AVANZA-INICIO-E. EXIT.

025100 223-RETROCEDE-FIN SECTION.
025200     SUBTRACT 1 FROM WKS-IDX-TRIM-FIN.
025300 223-RETROCEDE-FIN-E. EXIT.

025400******************************************************************
025500*   QUITA EL SIGNO DE MONEDA (YUAN), LAS COMAS DE MILLARES, Y     *
025600*   CONVIERTE EL MONTO A S9(07)V99. DEJA 'N' EN WKS-MONTO-VALIDO  *
025700*   CUANDO EL CONTENIDO NO ES UN NUMERO VALIDO                    *
025800******************************************************************
025900 225-LIMPIA-MONTO SECTION.                                        EEDR0100
026000     MOVE 'N' TO WKS-MONTO-VALIDO
026100     MOVE SPACE TO WKS-MONTO-SIGNO-TEXTO
026200     MOVE SPACES TO WKS-MONTO-SIN-SIGNO WKS-MONTO-TRABAJO
026300                    WKS-MONTO-SIN-COMAS
026400                    WKS-MONTO-ENTERA WKS-MONTO-DECIMAL

026500     IF BIL1W-MONTO-CRUDO(1:1) = "¥"
026600        MOVE BIL1W-MONTO-CRUDO(2:11) TO WKS-MONTO-SIN-SIGNO
026700     ELSE
026800        MOVE BIL1W-MONTO-CRUDO TO WKS-MONTO-SIN-SIGNO
026900     END-IF

027000     UNSTRING WKS-MONTO-SIN-SIGNO DELIMITED BY ","
027100              INTO WKS-MONTO-PARTE-1 WKS-MONTO-PARTE-2
027200                   WKS-MONTO-PARTE-3
027300     END-UNSTRING
027400     STRING WKS-MONTO-PARTE-1 DELIMITED BY SPACE
027500            WKS-MONTO-PARTE-2 DELIMITED BY SPACE
027600            WKS-MONTO-PARTE-3 DELIMITED BY SPACE
027700            INTO WKS-MONTO-SIN-COMAS
027800     END-STRING

027900     IF WKS-MONTO-SIN-COMAS(1:1) = '-'
028000        MOVE '-' TO WKS-MONTO-SIGNO-TEXTO
028100        UNSTRING WKS-MONTO-SIN-COMAS(2:11) DELIMITED BY "."
028200                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
028300        END-UNSTRING
028400     ELSE
028500        UNSTRING WKS-MONTO-SIN-COMAS DELIMITED BY "."
028600                 INTO WKS-MONTO-ENTERA WKS-MONTO-DECIMAL
028700        END-UNSTRING
028800     END-IF

028900     IF WKS-MONTO-DECIMAL NOT = SPACES
029000        INSPECT WKS-MONTO-DECIMAL REPLACING ALL SPACE BY '0'
029100     END-IF

029200     IF WKS-MONTO-ENTERA = SPACES
029300        CONTINUE
029400     ELSE
029500        MOVE WKS-MONTO-ENTERA TO WKS-MONTO-ENTERA-JUST
029600        INSPECT WKS-MONTO-ENTERA-JUST
029700                REPLACING LEADING SPACE BY ZERO
029800        IF WKS-MONTO-ENTERA-JUST IS NOT CLASE-MONEDA
029900           CONTINUE
030000        ELSE
030100           IF WKS-MONTO-DECIMAL NOT = SPACES
030200              AND WKS-MONTO-DECIMAL IS NOT CLASE-MONEDA
030300              CONTINUE
030400           ELSE
030500              MOVE WKS-MONTO-ENTERA-JUST TO WKS-MONTO-ENTERA-NUM
030600              IF WKS-MONTO-DECIMAL = SPACES
030700                 MOVE ZEROS TO WKS-MONTO-DECIMAL-NUM
030800              ELSE
030900                 MOVE WKS-MONTO-DECIMAL TO WKS-MONTO-DECIMAL-NUM
031000              END-IF
031100              COMPUTE WKS-MONTO-NUMERICO ROUNDED =
031200                      WKS-MONTO-ENTERA-NUM +
031300                      (WKS-MONTO-DECIMAL-NUM / 100)
031400              IF WKS-MONTO-SIGNO-TEXTO = '-'
031500                 MULTIPLY -1 BY WKS-MONTO-NUMERICO
031600              END-IF
031700              MOVE 'Y' TO WKS-MONTO-VALIDO
031800           END-IF
031900        END-IF
032000     END-IF.
032100 225-LIMPIA-MONTO-E. EXIT.

032200******************************************************************
032300*  DUPLICA COMILLAS SIMPLES EN TODOS LOS CAMPOS DE TEXTO DEL      *
032400*  REGISTRO ANTES DE ARMAR EL INSERT                              *
032500******************************************************************
032600 230-ESCAPA-CAMPOS-TEXTO SECTION.
032700     MOVE BIL1W-TIPO-TRANSACCION TO WKS-CAMPO-ENTRADA
032800     PERFORM 235-DUPLICA-COMILLAS
032900     MOVE WKS-CAMPO-SALIDA TO WKS-TIPO-TRANSACCION-SQL

033000     MOVE BIL1W-DIRECCION TO WKS-CAMPO-ENTRADA
033100     PERFORM 235-DUPLICA-COMILLAS
033200     MOVE WKS-CAMPO-SALIDA TO WKS-DIRECCION-SQL

033300     MOVE BIL1W-FORMA-PAGO TO WKS-CAMPO-ENTRADA
033400     PERFORM 235-DUPLICA-COMILLAS
033500     MOVE WKS-CAMPO-SALIDA TO WKS-FORMA-PAGO-SQL

033600     MOVE BIL1W-CONTRAPARTE TO WKS-CAMPO-ENTRADA
033700     PERFORM 235-DUPLICA-COMILLAS
033800     MOVE WKS-CAMPO-SALIDA TO WKS-CONTRAPARTE-SQL.
033900 230-ESCAPA-CAMPOS-TEXTO-E. EXIT.

034000 235-DUPLICA-COMILLAS SECTION.
034100     MOVE SPACES TO WKS-CAMPO-SALIDA
034200     MOVE 1 TO WKS-IDX-ENTRADA
034300     MOVE 1 TO WKS-IDX-SALIDA
034400     PERFORM 236-COPIA-CARACTER UNTIL WKS-IDX-ENTRADA > 40.
034500 235-DUPLICA-COMILLAS-E. EXIT.

034600 236-COPIA-CARACTER SECTION.
034700     MOVE WKS-CAR-ENTRADA(WKS-IDX-ENTRADA)
034800          TO WKS-CAR-SALIDA(WKS-IDX-SALIDA)
034900     ADD 1 TO WKS-IDX-SALIDA
035000     IF WKS-CAR-ENTRADA(WKS-IDX-ENTRADA) = QUOTE
035100        MOVE QUOTE TO WKS-CAR-SALIDA(WKS-IDX-SALIDA)
035200        ADD 1 TO WKS-IDX-SALIDA
035300     END-IF
035400     ADD 1 TO WKS-IDX-ENTRADA.
035500 236-COPIA-CARACTER-E. EXIT.

035600******************************************************************
035700*     ARMA LA SENTENCIA INSERT CON LOS CAMPOS YA LIMPIOS          *
035800******************************************************************
035900 240-CONSTRUYE-INSERT SECTION.
036000     MOVE SPACES TO WKS-LINEA-INSERT
036100     STRING
036200       "INSERT INTO wechat_bills (transaction_id, "
036300       DELIMITED BY SIZE
036400       "transaction_time, transaction_type, direction, "
036500       DELIMITED BY SIZE
036600       "payment_method, amount, counterparty, merchant_id) "
036700       DELIMITED BY SIZE
036800       "VALUES ('"                 DELIMITED BY SIZE
036900       WKS-ID-TRANSACCION-SQL      DELIMITED BY SIZE
037000       "', '"                      DELIMITED BY SIZE
037100       BIL1W-HORA-TRANSACCION      DELIMITED BY SIZE
037200       "', '"                      DELIMITED BY SIZE
037300       WKS-TIPO-TRANSACCION-SQL    DELIMITED BY SIZE
037400       "', '"                      DELIMITED BY SIZE
037500       WKS-DIRECCION-SQL           DELIMITED BY SIZE
037600       "', '"                      DELIMITED BY SIZE
037700       WKS-FORMA-PAGO-SQL          DELIMITED BY SIZE
037800       "', "                       DELIMITED BY SIZE
037900       WKS-MONTO-TEXTO-SQL         DELIMITED BY SIZE
038000       ", '"                       DELIMITED BY SIZE
038100       WKS-CONTRAPARTE-SQL         DELIMITED BY SIZE
038200       "', '"                      DELIMITED BY SIZE
038300       WKS-ID-COMERCIO-SQL         DELIMITED BY SIZE
038400       "');"                       DELIMITED BY SIZE
038500       INTO WKS-LINEA-INSERT
038600     END-STRING.
038700 240-CONSTRUYE-INSERT-E. EXIT.

038800******************************************************************
038900*             ESCRIBE LA LINEA DE INSERT EN EL ARCHIVO            *
039000******************************************************************
039100 250-ESCRIBE-INSERT SECTION.
039200     MOVE WKS-LINEA-INSERT TO REG-WECHAT-SQL
039300     WRITE REG-WECHAT-SQL
039400     ADD 1 TO WKS-REG-ESCRITOS.
039500 250-ESCRIBE-INSERT-E. EXIT.

039600******************************************************************
039700*            TOTALES DE CONTROL AL FINAL DE LA CORRIDA           *
039800******************************************************************
039900 800-ESTADISTICAS SECTION.                                        PEDR0107
040000     DISPLAY "=================================================="
040100             UPON CONSOLE
040200     DISPLAY " BIL1W010 - RESUMEN DE LA CARGA WECHAT -> SQL"
040300             UPON CONSOLE
040400     DISPLAY " REGISTROS LEIDOS    : " WKS-REG-LEIDOS
040500             UPON CONSOLE
040600     DISPLAY " REGISTROS ESCRITOS  : " WKS-REG-ESCRITOS
040700             UPON CONSOLE
040800     DISPLAY " REGISTROS OMITIDOS  : " WKS-REG-OMITIDOS
040900             UPON CONSOLE
041000     DISPLAY "=================================================="
041100             UPON CONSOLE.
041200 800-ESTADISTICAS-E. EXIT.

041300******************************************************************
041400*                    CIERRE DE ARCHIVOS                           *
041500******************************************************************
041600 900-CIERRA-ARCHIVOS SECTION.
041700     CLOSE WECHAT-BILLS
041800     CLOSE WECHAT-SQL.
041900 900-CIERRA-ARCHIVOS-E. EXIT.
